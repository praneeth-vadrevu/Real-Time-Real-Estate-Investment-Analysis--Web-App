000010*****************************************************************
000020* CF1100 - CASH FLOW ANALYSIS REQUEST RECORD (ONE PROPERTY)
000030* COPYBOOK FOR CASHFLOW-REQUEST-FILE, COPIED INTO CFANL2000.
000040*
000050* ONE OF THESE COMES IN PER PROPERTY THE UNDERWRITING DESK WANTS
000060* RUN.  EVERY FIELD BELOW MAPS STRAIGHT ACROSS TO ONE LINE ITEM
000070* ON THE PAPER LOAN-REQUEST PACKAGE - THIS COPYBOOK IS DELIBERATELY
000080* A "WIDE FLAT FILE" RATHER THAN A NORMALIZED SET OF TABLES SO A
000090* KEYPUNCH/DATA-ENTRY OPERATOR CAN WORK STRAIGHT DOWN THE PACKAGE
000100* WITHOUT HAVING TO UNDERSTAND THE DOWNSTREAM MATH.
000110*****************************************************************
000120* 1986-04-11  DBF  ORIGINAL LAYOUT FOR SINGLE-PROPERTY ANALYSIS
000130* 1991-09-02  DBF  ADDED 2ND LOAN AND CLOSING COST BLOCKS
000140* 1998-11-30  RSK  Y2K - NO 2-DIGIT YEARS IN THIS COPYBOOK, N/C
000150* 2004-06-14  MTS  ADDED MANAGEMENT-BASE SWITCH PER REQ 4471
000160* 2016-02-23  TAO  WIDENED RATE FIELDS TO 6 DECIMALS PER TKT 8840
000170* 2016-02-23  TAO  ADDED -R RAW-BYTE OVERLAYS ON FMV AND 1ST-RATE
000180*                  FOR THE SNAP-DUMP UTILITY, SEE NOTE BELOW, PER
000190*                  TKT 8840 (OPS ASKED FOR THESE WHEN THE PACKED
000200*                  REWRITE MADE THE OLD DISPLAY-FORMAT SNAP DUMPS
000210*                  UNREADABLE ON THE CONSOLE)
000220*****************************************************************
000230 01  CF1100-REC.
000240*--------------------------------------------------------------*
000250*    PROPERTY IDENTIFICATION - STREET ADDRESS AS KEYED FROM THE *
000260*    LOAN PACKAGE, NOT VALIDATED AGAINST ANY ADDRESS MASTER     *
000270*--------------------------------------------------------------*
000280     05  CF1100-PROPERTY-ID.
000290         10  CF1100-ADDRESS           PIC X(40).
000300         10  CF1100-CITY              PIC X(20).
000310         10  CF1100-STATE             PIC X(02).
000320*        ZIP IS CARRIED AS ONE 10-BYTE FIELD ON THE WIRE BUT THE
000330*        5-DIGIT AND ZIP+4 HALVES ARE NEEDED SEPARATELY BY SOME
000340*        OF THE DOWNSTREAM EXTRACT JOBS, HENCE THE -R OVERLAY.
000350         10  CF1100-ZIP               PIC X(10).
000360         10  CF1100-ZIP-R REDEFINES CF1100-ZIP.
000370             15  CF1100-ZIP-5         PIC X(05).
000380             15  CF1100-ZIP-4         PIC X(05).
000390         10  FILLER                   PIC X(02).
000400*--------------------------------------------------------------*
000410*    ACQUISITION ELEMENTS                                      *
000420*    FMV = APPRAISED FAIR MARKET VALUE, USED ONLY BY THE        *
000430*    CAP-RATE-FMV AND LTV-FMV RATIOS IN D060 - IT IS NOT THE    *
000440*    PRICE BEING PAID (THAT IS OFFER-PRICE, FED TO RPP/LTPP).   *
000450*--------------------------------------------------------------*
000460     05  CF1100-ACQUISITION.
000470         10  CF1100-FMV               PIC S9(9)V99    COMP-3.
000480*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE ABEND/SNAP-DUMP
000490*        UTILITY ONLY - SEE THE 2016-02-23 CHANGE-LOG ENTRY ABOVE.
000500*        NEVER MOVED OR COMPUTED AGAINST BY CFANL2000 ITSELF.
000510         10  CF1100-FMV-R REDEFINES CF1100-FMV
000520                                      PIC X(06).
000530         10  CF1100-OFFER-PRICE       PIC S9(9)V99    COMP-3.
000540*        ANNUAL-APPREC DRIVES THE YEAR-BY-YEAR PROPERTY VALUE
000550*        GROWTH FACTOR IN F010 ((1+RATE) ** YEAR, NOTE YEAR NOT
000560*        YEAR-1 - THIS IS THE ONE GROWTH FACTOR THAT COMPOUNDS
000570*        FROM THE ACQUISITION DATE, NOT FROM YEAR-1 ACTUALS).
000580         10  CF1100-ANNUAL-APPREC     PIC S9(1)V9(6)  COMP-3.
000590         10  FILLER                   PIC X(02).
000600*--------------------------------------------------------------*
000610*    INCOME ELEMENTS - YEAR 1                                  *
000620*    THESE FIVE LINES SUM TO "TOTAL INCOME" IN D010-COMPUTE-    *
000630*    YEAR1-INCOME; GROSS-RENTS-ANN ALSO FEEDS THE REPAIRS RATE, *
000640*    THE GRM, AND (OPTIONALLY) THE MANAGEMENT-FEE BASE.         *
000650*--------------------------------------------------------------*
000660     05  CF1100-INCOME.
000670         10  CF1100-GROSS-RENTS-ANN   PIC S9(9)V99    COMP-3.
000680         10  CF1100-NUMBER-OF-UNITS   PIC S9(4)       COMP-3.
000690         10  CF1100-PARKING-ANN       PIC S9(9)V99    COMP-3.
000700         10  CF1100-STORAGE-ANN       PIC S9(9)V99    COMP-3.
000710         10  CF1100-LAUNDRY-VEND-ANN  PIC S9(9)V99    COMP-3.
000720         10  CF1100-OTHER-INCOME-ANN  PIC S9(9)V99    COMP-3.
000730         10  FILLER                   PIC X(02).
000740*--------------------------------------------------------------*
000750*    VACANCY / MANAGEMENT / REPAIRS RATES                      *
000760*    ALL THREE ARE ANNUAL PERCENTAGES EXPRESSED AS A DECIMAL    *
000770*    FRACTION (.07000000 = 7%), NOT A WHOLE-NUMBER PERCENT -    *
000780*    SEE D010, WHERE EACH IS MULTIPLIED DIRECTLY AGAINST ITS    *
000790*    BASE WITH NO /100 STEP.                                    *
000800*--------------------------------------------------------------*
000810     05  CF1100-VACANCY-MGMT.
000820         10  CF1100-VACANCY-RATE      PIC S9(1)V9(6)  COMP-3.
000830         10  CF1100-MANAGEMENT-RATE   PIC S9(1)V9(6)  COMP-3.
000840         10  CF1100-REPAIRS-RATE      PIC S9(1)V9(6)  COMP-3.
000850         10  FILLER                   PIC X(02).
000860*--------------------------------------------------------------*
000870*    FLAT ANNUAL OPERATING EXPENSE LINES (20 LINES)            *
000880*    EACH LINE IS KEPT AS ITS OWN NAMED FIELD, NOT AN OCCURS    *
000890*    TABLE, SO THE LOAN-REQUEST DATA-ENTRY SCREEN CAN PROMPT    *
000900*    FOR THEM BY NAME ONE AT A TIME.  D010 SUMS ALL TWENTY INTO *
000910*    WS-FLAT-OPEX-Y1; F010 GROWS THAT SUM AS ONE BLOCK BY THE   *
000920*    EXPENSE-GROWTH FACTOR RATHER THAN GROWING EACH LINE        *
000930*    SEPARATELY - THIS SHOP HAS ALWAYS TREATED FLAT EXPENSES AS *
000940*    A SINGLE BUCKET ONCE PAST YEAR 1, AS FAR BACK AS MBLPS.    *
000950*--------------------------------------------------------------*
000960     05  CF1100-FLAT-EXPENSES.
000970         10  CF1100-PROPERTY-TAXES    PIC S9(9)V99    COMP-3.
000980         10  CF1100-INSURANCE         PIC S9(9)V99    COMP-3.
000990         10  CF1100-ELECTRICITY       PIC S9(9)V99    COMP-3.
001000         10  CF1100-GAS               PIC S9(9)V99    COMP-3.
001010         10  CF1100-WATER-SEWER       PIC S9(9)V99    COMP-3.
001020         10  CF1100-CABLE             PIC S9(9)V99    COMP-3.
001030         10  CF1100-CARETAKING        PIC S9(9)V99    COMP-3.
001040         10  CF1100-ADVERTISING       PIC S9(9)V99    COMP-3.
001050         10  CF1100-ASSOCIATION-FEES  PIC S9(9)V99    COMP-3.
001060         10  CF1100-PEST              PIC S9(9)V99    COMP-3.
001070         10  CF1100-SECURITY-EXP      PIC S9(9)V99    COMP-3.
001080         10  CF1100-TRASH             PIC S9(9)V99    COMP-3.
001090         10  CF1100-MISC-EXP          PIC S9(9)V99    COMP-3.
001100         10  CF1100-COMMON-AREA-MAINT PIC S9(9)V99    COMP-3.
001110         10  CF1100-CAPITAL-IMPROV    PIC S9(9)V99    COMP-3.
001120         10  CF1100-ACCOUNTING        PIC S9(9)V99    COMP-3.
001130         10  CF1100-LEGAL-EXPENSE     PIC S9(9)V99    COMP-3.
001140         10  CF1100-BAD-DEBTS         PIC S9(9)V99    COMP-3.
001150         10  CF1100-EVICTIONS         PIC S9(9)V99    COMP-3.
001160         10  CF1100-OTHER-EXPENSES    PIC S9(9)V99    COMP-3.
001170         10  FILLER                   PIC X(02).
001180*--------------------------------------------------------------*
001190*    FINANCING - 1ST AND 2ND MORTGAGE TERMS                    *
001200*    FEEDS THE D020/D030/D025 "AMORT" HELPER DIRECTLY - ZERO    *
001210*    PRINCIPAL ON THE 2ND LOAN IS A VALID INPUT (CASH OR        *
001220*    SINGLE-LOAN DEALS) AND IS HANDLED BY D025'S OWN ZERO-      *
001230*    PRINCIPAL BRANCH, NOT A SEPARATE SWITCH IN THIS RECORD.    *
001240*--------------------------------------------------------------*
001250     05  CF1100-FINANCING.
001260         10  CF1100-FIRST-PRINCIPAL   PIC S9(9)V99    COMP-3.
001270         10  CF1100-FIRST-RATE-ANN    PIC S9(1)V9(6)  COMP-3.
001280*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
001290*        UTILITY - SEE CF1100-FMV-R ABOVE FOR THE SAME NOTE.
001300         10  CF1100-FIRST-RATE-R REDEFINES CF1100-FIRST-RATE-ANN
001310                                      PIC X(04).
001320         10  CF1100-FIRST-AMORT-YRS   PIC S9(3)       COMP-3.
001330*        FIRST-IO-YEARS IS THE LEADING INTEREST-ONLY PERIOD ON
001340*        THE 1ST MORTGAGE ONLY - THE 2ND MORTGAGE IS ALWAYS FULLY
001350*        AMORTIZING, SEE D030 WHICH FORCES IO-YEARS TO ZERO.
001360         10  CF1100-FIRST-IO-YEARS    PIC S9(3)       COMP-3.
001370         10  CF1100-SECOND-PRINCIPAL  PIC S9(9)V99    COMP-3.
001380         10  CF1100-SECOND-RATE-ANN   PIC S9(1)V9(6)  COMP-3.
001390         10  CF1100-SECOND-AMORT-YRS  PIC S9(3)       COMP-3.
001400*        OTHER-MTH-FIN-CST IS A FLAT MONTHLY FINANCING COST (E.G.
001410*        MORTGAGE INSURANCE) THAT IS NOT AMORTIZED - D040 AND
001420*        F010 BOTH ADD OTHER-MTH-FIN-CST * 12 STRAIGHT INTO THE
001430*        ANNUAL DEBT SERVICE FIGURE EVERY YEAR OF THE HOLD.
001440         10  CF1100-OTHER-MTH-FIN-CST PIC S9(7)V99    COMP-3.
001450         10  FILLER                   PIC X(02).
001460*--------------------------------------------------------------*
001470*    CLOSING / REHAB COST LINES (10 LINES) - FEED RPP CALC     *
001480*    D050-COMPUTE-RPP-CASH-TO-CLOSE SUMS OFFER-PRICE PLUS ALL   *
001490*    TEN OF THESE INTO THE "REAL PURCHASE PRICE" - THE PRICE    *
001500*    THE BUYER ACTUALLY HAS TO COME UP WITH COUNTING EVERY      *
001510*    CLOSING-TABLE LINE ITEM, NOT JUST THE NEGOTIATED PRICE.    *
001520*--------------------------------------------------------------*
001530     05  CF1100-CLOSING-COSTS.
001540         10  CF1100-CC-REPAIRS        PIC S9(9)V99    COMP-3.
001550         10  CF1100-CC-REPAIRS-CONT   PIC S9(9)V99    COMP-3.
001560         10  CF1100-CC-LENDER-FEE     PIC S9(9)V99    COMP-3.
001570         10  CF1100-CC-BROKER-FEE     PIC S9(9)V99    COMP-3.
001580         10  CF1100-CC-ENVIRONMENTALS PIC S9(9)V99    COMP-3.
001590         10  CF1100-CC-INSPECTIONS    PIC S9(9)V99    COMP-3.
001600         10  CF1100-CC-APPRAISALS     PIC S9(9)V99    COMP-3.
001610         10  CF1100-CC-TRANSFER-TAX   PIC S9(9)V99    COMP-3.
001620         10  CF1100-CC-LEGAL-CLOSE    PIC S9(9)V99    COMP-3.
001630         10  CF1100-CC-OTHER-CLOSING  PIC S9(9)V99    COMP-3.
001640         10  FILLER                   PIC X(02).
001650*--------------------------------------------------------------*
001660*    HOLD PERIOD / GROWTH ASSUMPTIONS                          *
001670*    HOLD-YEARS/FIRST-AMORT-YRS/SECOND-AMORT-YRS OF ZERO ARE    *
001680*    TREATED AS "NOT KEYED" AND DEFAULTED BY C020-APPLY-        *
001690*    DEFAULTS IN CFANL2000 TO 10/30/20 RESPECTIVELY - THIS      *
001700*    COPYBOOK CARRIES WHATEVER THE CLERK ACTUALLY KEYED,        *
001710*    INCLUDING ZERO, WITH NO DEFAULTING DONE AT THIS LEVEL.     *
001720*--------------------------------------------------------------*
001730     05  CF1100-PROJECTION-PARMS.
001740         10  CF1100-HOLD-YEARS        PIC S9(3)       COMP-3.
001750         10  CF1100-RENT-GROWTH       PIC S9(1)V9(6)  COMP-3.
001760         10  CF1100-EXPENSE-GROWTH    PIC S9(1)V9(6)  COMP-3.
001770         10  CF1100-EXIT-COST-RATE    PIC S9(1)V9(6)  COMP-3.
001780* MANAGEMENT-BASE IS 'GROSS_RENTS' OR 'EGI' (DEFAULT), MIXED CASE
001790* ACCEPTED - SEE WS-MGMT-BASE-UC IN CFANL2000 FOR THE UC COMPARE
001800         10  CF1100-MANAGEMENT-BASE   PIC X(12).
001810         10  FILLER                   PIC X(08).
