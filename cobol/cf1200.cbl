000010*****************************************************************
000020* CF1200 - CASH FLOW ANALYSIS SUMMARY RECORD (ONE PER PROPERTY)
000030* COPYBOOK FOR CASHFLOW-SUMMARY-FILE, COPIED INTO CFANL2000.
000040* FIELDS ARE BUILT UP ACROSS SEVERAL PARAGRAPHS (YEAR-1 BLOCK,
000050* THEN THE EXIT-SUMMARY BLOCK AFTER THE PROJECTION LOOP) BUT THE
000060* RECORD IS WRITTEN TO THE OUTPUT FILE ONLY ONCE, FULLY BUILT -
000070* THIS IS A LINE-SEQUENTIAL OUTPUT FILE, NOT INDEXED OR RELATIVE,
000080* SO THERE IS NO REWRITE OF A RECORD ONCE THE FILE POSITION HAS
000090* ADVANCED PAST IT.  SEE H010-WRITE-SUMMARY-FINAL IN CFANL2000.
000100*****************************************************************
000110* 1986-04-11  DBF  ORIGINAL LAYOUT
000120* 1991-09-02  DBF  ADDED LTV/LTPP AND ROI FIELDS
000130* 1998-11-30  RSK  Y2K - NO 2-DIGIT YEARS IN THIS COPYBOOK, N/C
000140* 2011-07-19  MTS  ADDED EQUITY-MULTIPLE AND SALE-PROCEEDS-NET
000150* 2016-02-23  TAO  WIDENED RATE FIELDS TO 6 DECIMALS PER TKT 8840
000160* 2016-02-23  TAO  ADDED -R RAW-BYTE OVERLAYS ON RPP AND IRR FOR
000170*                  THE SNAP-DUMP UTILITY, SAME REASON AS CF1100
000180*****************************************************************
000190 01  CF1200-REC.
000200*--------------------------------------------------------------*
000210*    PROPERTY IDENTIFICATION - PASSED THROUGH FROM CF1100       *
000220*    UNCHANGED SO THE SUMMARY RECORD CAN STAND ON ITS OWN ON    *
000230*    THE OUTPUT FILE WITHOUT A JOIN BACK TO THE REQUEST FILE    *
000240*--------------------------------------------------------------*
000250     05  CF1200-PROPERTY-ID.
000260         10  CF1200-ADDRESS           PIC X(40).
000270         10  CF1200-CITY              PIC X(20).
000280         10  CF1200-STATE             PIC X(02).
000290         10  CF1200-ZIP               PIC X(10).
000300         10  CF1200-ZIP-R REDEFINES CF1200-ZIP.
000310             15  CF1200-ZIP-5         PIC X(05).
000320             15  CF1200-ZIP-4         PIC X(05).
000330         10  FILLER                   PIC X(02).
000340*--------------------------------------------------------------*
000350*    ACQUISITION SUMMARY                                       *
000360*    RPP = "REAL PURCHASE PRICE" (OFFER PRICE PLUS ALL TEN      *
000370*    CLOSING-COST LINES, SEE D050); CASH-TO-CLOSE = RPP LESS    *
000380*    BOTH MORTGAGE PRINCIPAL AMOUNTS - THE BUYER'S OUT-OF-      *
000390*    POCKET EQUITY INJECTION, WHICH SEEDS THE CASH-FLOW TABLE   *
000400*    AT INDEX 1 AS A NEGATIVE NUMBER (E020-INIT-CASHFLOW-TABLE).*
000410*--------------------------------------------------------------*
000420     05  CF1200-ACQUISITION-SUMMARY.
000430         10  CF1200-RPP               PIC S9(9)V99    COMP-3.
000440*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
000450*        UTILITY ONLY - SEE THE 2016-02-23 CHANGE-LOG ENTRY
000460*        ABOVE.  NEVER MOVED OR COMPUTED AGAINST BY CFANL2000.
000470         10  CF1200-RPP-R REDEFINES CF1200-RPP
000480                                      PIC X(06).
000490         10  CF1200-CASH-TO-CLOSE     PIC S9(9)V99    COMP-3.
000500         10  FILLER                   PIC X(02).
000510*--------------------------------------------------------------*
000520*    YEAR-1 INCOME STACK                                       *
000530*    MOVED STRAIGHT ACROSS FROM WS-YEAR1-WORK IN E010-BUILD-    *
000540*    SUMMARY-PARTIAL, ROUNDED TO CENTS ON THE WAY IN - THE      *
000550*    WORKING-STORAGE COPIES CARRY TWO EXTRA DECIMAL PLACES OF   *
000560*    PRECISION THROUGH THE INTERMEDIATE MATH (SEE D010).        *
000570*--------------------------------------------------------------*
000580     05  CF1200-YEAR1-INCOME.
000590         10  CF1200-TOTAL-INCOME-Y1   PIC S9(9)V99    COMP-3.
000600         10  CF1200-VACANCY-LOSS-Y1   PIC S9(9)V99    COMP-3.
000610         10  CF1200-EGI-Y1            PIC S9(9)V99    COMP-3.
000620         10  CF1200-TOTAL-EXPENSE-Y1  PIC S9(9)V99    COMP-3.
000630         10  CF1200-NOI-Y1            PIC S9(9)V99    COMP-3.
000640         10  FILLER                   PIC X(02).
000650*--------------------------------------------------------------*
000660*    YEAR-1 DEBT SERVICE                                       *
000670*--------------------------------------------------------------*
000680     05  CF1200-YEAR1-DEBT.
000690         10  CF1200-ANN-DEBT-SVC-Y1   PIC S9(9)V99    COMP-3.
000700* DSCR-Y1 LEFT AT ZERO WHEN ANN-DEBT-SVC-Y1 = 0 (DIVIDE-BY-ZERO
000710* GUARD) - ZERO IS THIS SHOP'S "NOT COMPUTED" CONVENTION, SEE
000720* D040-COMPUTE-YEAR1-DEBT-SVC IN CFANL2000.
000730         10  CF1200-DSCR-Y1           PIC S9(3)V9(4)  COMP-3.
000740         10  FILLER                   PIC X(02).
000750*--------------------------------------------------------------*
000760*    YEAR-1 VALUATION RATIOS                                   *
000770*    CAP-RATE-PP-Y1 DIVIDES NOI-Y1 BY OFFER-PRICE; CAP-RATE-    *
000780*    FMV-Y1 DIVIDES THE SAME NOI-Y1 BY APPRAISED FMV INSTEAD -  *
000790*    THE TWO WILL DIFFER WHENEVER THE DEAL PRICE IS NOT THE     *
000800*    APPRAISED VALUE.  GRM = PRICE / GROSS RENTS (NOT EGI).     *
000810*    ALL FOUR OF THESE, PLUS AVG-RENT-UNIT/MONTHLY-PROFIT/      *
000820*    CASHFL-UNIT-MO, ARE LEFT AT ZERO RATHER THAN ABENDING ON   *
000830*    A ZERO DENOMINATOR - SEE D060-COMPUTE-YEAR1-KPIS.          *
000840*--------------------------------------------------------------*
000850     05  CF1200-YEAR1-RATIOS.
000860         10  CF1200-CAP-RATE-PP-Y1    PIC S9(1)V9(6)  COMP-3.
000870         10  CF1200-CAP-RATE-FMV-Y1   PIC S9(1)V9(6)  COMP-3.
000880         10  CF1200-GRM-Y1            PIC S9(5)V9(4)  COMP-3.
000890         10  CF1200-AVG-RENT-UNIT-Y1  PIC S9(7)V99    COMP-3.
000900         10  CF1200-MONTHLY-PROFIT-Y1 PIC S9(9)V99    COMP-3.
000910         10  CF1200-CASHFL-UNIT-MO-Y1 PIC S9(7)V99    COMP-3.
000920         10  CF1200-LTV-FMV           PIC S9(1)V9(6)  COMP-3.
000930         10  CF1200-LTPP-PP           PIC S9(1)V9(6)  COMP-3.
000940         10  FILLER                   PIC X(02).
000950*--------------------------------------------------------------*
000960*    YEAR-1 RETURN-ON-INVESTMENT COMPONENTS                    *
000970*    CASH-ON-CASH = YEAR-1 CASHFLOW AFTER DEBT SERVICE OVER     *
000980*    CASH-TO-CLOSE; EQUITY-ROI = YEAR-1 PRINCIPAL PAYDOWN (BOTH *
000990*    LOANS) OVER CASH-TO-CLOSE; APPREC-ROI = FMV * ANNUAL-      *
001000*    APPREC OVER CASH-TO-CLOSE; TOTAL-ROI IS THE SIMPLE SUM OF  *
001010*    THOSE THREE; FORCED-APPREC-ROI MEASURES THE GAP BETWEEN    *
001020*    FMV AND RPP OVER CASH-TO-CLOSE (VALUE CREATED AT CLOSE     *
001030*    BY BUYING BELOW APPRAISAL).  ALL FIVE ZERO OUT WHEN CASH-  *
001040*    TO-CLOSE IS NOT POSITIVE - SEE D060.                       *
001050*--------------------------------------------------------------*
001060     05  CF1200-YEAR1-ROI.
001070         10  CF1200-CASH-ON-CASH-Y1   PIC S9(1)V9(6)  COMP-3.
001080         10  CF1200-EQUITY-ROI-Y1     PIC S9(1)V9(6)  COMP-3.
001090         10  CF1200-APPREC-ROI-Y1     PIC S9(1)V9(6)  COMP-3.
001100         10  CF1200-TOTAL-ROI-Y1      PIC S9(1)V9(6)  COMP-3.
001110         10  CF1200-FORCED-APPREC-ROI PIC S9(1)V9(6)  COMP-3.
001120         10  FILLER                   PIC X(02).
001130*--------------------------------------------------------------*
001140*    EXIT / HOLD-PERIOD SUMMARY - FILLED AFTER PROJECTION LOOP  *
001150*    IRR IS THE NEWTON-RAPHSON RATE THAT ZEROES THE NET-        *
001160*    PRESENT-VALUE OF THE WHOLE CASH-FLOW TABLE (SEE G020 IN    *
001170*    CFANL2000); LEFT AT ZERO IF THE SOLVER DOES NOT CONVERGE   *
001180*    WITHIN 50 ITERATIONS.  EQUITY-MULTIPLE IS TOTAL POSITIVE   *
001190*    CASH RETURNED OVER THE INITIAL CASH-TO-CLOSE (SEE G010).   *
001200*    SALE-PROCEEDS-NET IS THE FINAL-YEAR SALE PRICE LESS EXIT   *
001210*    COSTS LESS BOTH LOANS' ENDING BALANCES.                    *
001220*--------------------------------------------------------------*
001230     05  CF1200-EXIT-SUMMARY.
001240         10  CF1200-IRR               PIC S9(1)V9(6)  COMP-3.
001250*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
001260*        UTILITY - SEE CF1200-RPP-R ABOVE FOR THE SAME NOTE.
001270         10  CF1200-IRR-R REDEFINES CF1200-IRR
001280                                      PIC X(04).
001290         10  CF1200-EQUITY-MULTIPLE   PIC S9(3)V9(4)  COMP-3.
001300         10  CF1200-SALE-PROCEEDS-NET PIC S9(9)V99    COMP-3.
001310         10  FILLER                   PIC X(04).
