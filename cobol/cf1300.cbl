000010*****************************************************************
000020* CF1300 - CASH FLOW PROJECTION YEAR ROW (ONE PER YEAR, 1..HOLD)
000030* COPYBOOK FOR CASHFLOW-YEAR-ROWS-FILE, COPIED INTO CFANL2000.
000040* ONE GROUP OF THESE IS WRITTEN PER INPUT PROPERTY, IN YEAR
000050* ORDER, IMMEDIATELY FOLLOWING THAT PROPERTY'S CF1200-REC - THE
000060* UNDERWRITING DESK RUNS BOTH OUTPUT FILES THROUGH THE SAME PRINT
000070* UTILITY, ONE SUMMARY PAGE PER PROPERTY FOLLOWED BY ITS YEAR-BY-
000080* YEAR DETAIL LINES, SO THE TWO FILES MUST STAY IN STEP.
000090*****************************************************************
000100* 1986-04-11  DBF  ORIGINAL LAYOUT
000110* 1998-11-30  RSK  Y2K - NO 2-DIGIT YEARS IN THIS COPYBOOK, N/C
000120* 2011-07-19  MTS  ADDED ENDING-BALANCE-SECOND FOR 2ND LOANS
000130* 2016-02-23  TAO  ADDED -R RAW-BYTE OVERLAYS ON INCOME/NOI/VALUE
000140*                  FOR THE SNAP-DUMP UTILITY, SAME REASON AS
000150*                  CF1100 AND CF1200, PER TKT 8840
000160*****************************************************************
000170 01  CF1300-REC.
000180     05  CF1300-ID.
000190         10  CF1300-YEAR              PIC S9(3)       COMP-3.
000200         10  FILLER                   PIC X(02).
000210*--------------------------------------------------------------*
000220*    INCOME BLOCK - GROWN FOR THIS YEAR                        *
000230*    TOTAL-INCOME = YEAR-1 TOTAL INCOME TIMES (1+RENT-GROWTH)   *
000240*    ** (YEAR-1); VACANCY-LOSS AND EGI ARE RECOMPUTED FROM THE  *
000250*    GROWN TOTAL-INCOME THE SAME WAY THEY ARE FOR YEAR 1 - SEE  *
000260*    F010-PROJECTION-LOOP IN CFANL2000.                         *
000270*--------------------------------------------------------------*
000280     05  CF1300-INCOME-BLOCK.
000290         10  CF1300-TOTAL-INCOME      PIC S9(9)V99    COMP-3.
000300*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
000310*        UTILITY ONLY - SEE THE 2016-02-23 CHANGE-LOG ENTRY
000320*        ABOVE.  NEVER MOVED OR COMPUTED AGAINST BY CFANL2000.
000330         10  CF1300-TOTAL-INCOME-R REDEFINES CF1300-TOTAL-INCOME
000340                                      PIC X(06).
000350         10  CF1300-VACANCY-LOSS      PIC S9(9)V99    COMP-3.
000360         10  CF1300-EGI               PIC S9(9)V99    COMP-3.
000370         10  FILLER                   PIC X(02).
000380*--------------------------------------------------------------*
000390*    EXPENSE BLOCK - GROWN FOR THIS YEAR                       *
000400*    MANAGEMENT IS RECOMPUTED AGAINST THE GROWN MANAGEMENT-FEE  *
000410*    BASE (GROSS RENTS OR EGI, PER CF1100-MANAGEMENT-BASE);     *
000420*    REPAIRS-RATE-BSD IS REPAIRS-RATE TIMES GROWN GROSS RENTS;  *
000430*    THE REMAINING TWENTY FLAT-EXPENSE LINES FROM CF1100 ARE    *
000440*    GROWN AND CARRIED AS ONE BLOCK, NOT BROKEN BACK OUT HERE.  *
000450*--------------------------------------------------------------*
000460     05  CF1300-EXPENSE-BLOCK.
000470         10  CF1300-MANAGEMENT        PIC S9(9)V99    COMP-3.
000480         10  CF1300-REPAIRS-RATE-BSD  PIC S9(9)V99    COMP-3.
000490         10  CF1300-TOTAL-EXPENSES    PIC S9(9)V99    COMP-3.
000500         10  FILLER                   PIC X(02).
000510*--------------------------------------------------------------*
000520*    NOI / DEBT SERVICE / CASH FLOW FOR THIS YEAR               *
000530*    NOI = EGI - TOTAL-EXPENSES; DEBT-SERVICE PULLS THIS YEAR'S *
000540*    ROW OUT OF BOTH LOANS' AMORTIZATION TABLES PLUS OTHER-MTH- *
000550*    FIN-CST * 12; CASHFLOW-BT = NOI - DEBT-SERVICE, FEEDS THE  *
000560*    CASH-FLOW-BY-YEAR TABLE USED BY EQUITY-MULTIPLE AND IRR.   *
000570*--------------------------------------------------------------*
000580     05  CF1300-NOI-DEBT-BLOCK.
000590         10  CF1300-NOI               PIC S9(9)V99    COMP-3.
000600*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
000610*        UTILITY - SEE CF1300-TOTAL-INCOME-R ABOVE FOR THE
000620*        SAME NOTE.
000630         10  CF1300-NOI-R REDEFINES CF1300-NOI
000640                                      PIC X(06).
000650         10  CF1300-DEBT-SERVICE      PIC S9(9)V99    COMP-3.
000660         10  CF1300-CASHFLOW-BT       PIC S9(9)V99    COMP-3.
000670         10  FILLER                   PIC X(02).
000680*--------------------------------------------------------------*
000690*    LOAN BALANCE AND PROPERTY VALUE AT END OF THIS YEAR        *
000700*    END-BAL-FIRST/SECOND COME STRAIGHT OUT OF THE AMORTIZATION *
000710*    TABLE FOR THIS YEAR; PROPERTY-VALUE = OFFER-PRICE TIMES    *
000720*    (1+ANNUAL-APPREC) ** YEAR (NOTE: YEAR, NOT YEAR-1 - THE    *
000730*    ONE GROWTH FACTOR THAT COMPOUNDS FROM ACQUISITION, NOT     *
000740*    FROM YEAR-1 ACTUALS).  ON THE FINAL HOLD YEAR THIS SAME    *
000750*    PROPERTY-VALUE FEEDS THE EXIT/SALE CALCULATION IN F010.    *
000760*--------------------------------------------------------------*
000770     05  CF1300-BALANCE-BLOCK.
000780         10  CF1300-END-BAL-FIRST     PIC S9(9)V99    COMP-3.
000790         10  CF1300-END-BAL-SECOND    PIC S9(9)V99    COMP-3.
000800         10  CF1300-PROPERTY-VALUE    PIC S9(9)V99    COMP-3.
000810*        -R IS A RAW PACKED-BYTE OVERLAY FOR THE SNAP-DUMP
000820*        UTILITY - SEE CF1300-TOTAL-INCOME-R ABOVE FOR THE
000830*        SAME NOTE.
000840         10  CF1300-PROPERTY-VALUE-R
000850                 REDEFINES CF1300-PROPERTY-VALUE
000860                                      PIC X(06).
000870         10  FILLER                   PIC X(04).
