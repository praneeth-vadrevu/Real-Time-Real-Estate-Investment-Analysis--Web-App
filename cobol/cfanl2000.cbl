000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CFANL2000.
000030 AUTHOR.        D B FENWICK.
000040 INSTALLATION.  CAPITAL ANALYTICS DATA CENTER.
000050 DATE-WRITTEN.  04/11/1986.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CFANL2000 - SINGLE-PROPERTY CASH FLOW ANALYSIS
000100*
000110*  READS ONE CASHFLOW-REQUEST RECORD PER PROPERTY, COMPUTES THE
000120*  YEAR-1 OPERATING STACK AND KPIS, BUILDS THE 1ST (AND, IF
000130*  PRESENT, 2ND) MORTGAGE AMORTIZATION SCHEDULE, PROJECTS THE
000140*  CASH FLOW OVER THE HOLD PERIOD, VALUES THE EXIT/SALE, AND
000150*  SOLVES FOR THE PROJECT IRR.  ONE CASHFLOW-SUMMARY RECORD AND
000160*  HOLD-YEARS CASHFLOW-YEAR-ROW RECORDS ARE WRITTEN PER PROPERTY.
000170*
000180*  THIS IS A LOAN-UNDERWRITING SUPPORT JOB - IT DOES NOT UPDATE
000190*  ANY MASTER FILE AND CARRIES NO CONTROL BREAKS ACROSS PROPERTY
000200*  RECORDS.  EACH INPUT RECORD IS AN INDEPENDENT ANALYSIS.
000210*****************************************************************
000220*                     C H A N G E   L O G
000230*****************************************************************
000240* 1986-04-11  DBF  ORIGINAL PROGRAM - YEAR-1 STACK AND KPIS ONLY
000250* 1986-06-02  DBF  ADDED 1ST MORTGAGE AMORTIZATION (D020/D025)
000260* 1987-01-20  DBF  ADDED 2ND MORTGAGE SUPPORT (D030)
000270* 1989-08-14  RSK  ADDED MULTI-YEAR PROJECTION LOOP (F010)
000280* 1991-09-02  DBF  ADDED EXIT/SALE CALCULATION AND EQUITY ROI
000290* 1994-03-07  RSK  INTEREST-ONLY PERIOD SUPPORT ON 1ST MORTGAGE
000300* 1998-11-30  RSK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
000310*                  PROGRAM, NO CHANGES REQUIRED
000320* 2001-05-16  MTS  ADDED NEWTON-RAPHSON IRR SOLVER (G020/G021/
000330*                  G022) PER REQ 5562, REPLACING MANUAL LOOKUP
000340* 2004-06-14  MTS  MANAGEMENT-FEE-BASE SWITCH (GROSS RENTS VS
000350*                  EGI) PER REQ 4471
000360* 2011-07-19  MTS  ADDED EQUITY-MULTIPLE (G010) AND NET SALE
000370*                  PROCEEDS TO CASHFLOW-SUMMARY PER REQ 6203
000380* 2016-02-23  TAO  WIDENED RATE FIELDS TO 6 DECIMALS, REBUILT
000390*                  AMORTIZATION MATH ON PACKED WORK FIELDS WITH
000400*                  EXTRA PRECISION PER TKT 8840
000410* 2016-02-23  TAO  ADDED -R RAW-BYTE OVERLAYS IN CF1100/CF1200/
000420*                  CF1300 AND TWO MORE HERE (WS-AMORT-PAYMENT,
000430*                  WS-IRR-F) FOR THE SNAP-DUMP UTILITY - OPS
000440*                  COULD NO LONGER EYEBALL PACKED FIELDS ON A
000450*                  CONSOLE SNAP AFTER THIS PROGRAM WENT ALL-
000460*                  COMP-3, SAME TKT 8840
000470* 2017-10-01  TAO  THIS IS WHAT IS USED IN LIVE ENVIRONMENT
000480*****************************************************************
000490*
000500*    THIS PROGRAM HAS NO JCL OF ITS OWN IN THIS LIBRARY - IT IS
000510*    INVOKED BY THE NIGHTLY UNDERWRITING-DESK JOB STREAM, WHICH
000520*    BUILDS WS-COMMAND-LINE FROM THE REQUEST/SUMMARY/YEAR-ROWS
000530*    FILE NAMES FOR THAT NIGHT'S BATCH AND PASSES THEM ON THE
000540*    COMMAND LINE EXACTLY AS SETMB2000 DOES FOR THE BILLING RUN.
000550*    THERE IS NO RESTART/CHECKPOINT LOGIC - IF THE JOB ABENDS
000560*    PARTWAY THROUGH, OPS RERUNS THE WHOLE REQUEST FILE FROM
000570*    SCRATCH AGAINST FRESH OUTPUT FILES (EACH PROPERTY'S RESULT
000580*    IS INDEPENDENT OF EVERY OTHER, SO THERE IS NO CARRIED
000590*    STATE TO CORRUPT ON A RERUN).
000600*
000610
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640*    CRT IS THIS SHOP'S STANDARD MNEMONIC FOR THE OPERATOR
000650*    CONSOLE - EVERY DISPLAY ... UPON CRT AT nnnn STATEMENT IN
000660*    THE PROCEDURE DIVISION BELOW TARGETS THIS DEVICE.
000670 SPECIAL-NAMES.
000680     CONSOLE IS CRT.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*    ALL THREE FILES ARE ASSIGNED DYNAMICALLY FROM WORKING-
000720*    STORAGE PATH FIELDS BUILT BY A010-MAIN-LINE OUT OF THE
000730*    COMMAND-LINE TOKENS - NO FIXED DATASET NAME IS COMPILED
000740*    INTO THIS PROGRAM, SO THE SAME LOAD MODULE SERVES ANY
000750*    NIGHT'S REQUEST FILE WITHOUT A RECOMPILE.
000760* CASHFLOW-REQUEST-FILE - ONE RECORD PER PROPERTY TO ANALYZE
000770     SELECT CF-REQUEST-FILE ASSIGN TO DYNAMIC CF-REQUEST-PATH
000780            ORGANIZATION RECORD SEQUENTIAL.
000790* CASHFLOW-SUMMARY-FILE - ONE RECORD PER PROPERTY, SAME ORDER
000800     SELECT CF-SUMMARY-FILE ASSIGN TO DYNAMIC CF-SUMMARY-PATH
000810            ORGANIZATION RECORD SEQUENTIAL.
000820* CASHFLOW-YEAR-ROWS-FILE - HOLD-YEARS RECORDS PER PROPERTY
000830     SELECT CF-YEAR-FILE ASSIGN TO DYNAMIC CF-YEAR-PATH
000840            ORGANIZATION RECORD SEQUENTIAL.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880*    EACH FD'S RECORD IS COPIED IN FROM ITS OWN COPYBOOK RATHER
000890*    THAN CODED IN-LINE, MATCHING THIS SHOP'S HOUSE STANDARD OF
000900*    ONE COPYBOOK PER RECORD TYPE SHARED ACROSS ANY PROGRAM
000910*    THAT NEEDS THAT LAYOUT.
000920*
000930 FD  CF-REQUEST-FILE
000940     LABEL RECORDS ARE STANDARD.
000950* CF1100-REC - SEE CF1100.CBL FOR THE FULL REQUEST LAYOUT
000960 copy 'cf1100.cbl'.
000970*
000980 FD  CF-SUMMARY-FILE
000990     LABEL RECORDS ARE STANDARD.
001000* CF1200-REC - SEE CF1200.CBL FOR THE FULL SUMMARY LAYOUT
001010 copy 'cf1200.cbl'.
001020*
001030 FD  CF-YEAR-FILE
001040     LABEL RECORDS ARE STANDARD.
001050* CF1300-REC - SEE CF1300.CBL FOR THE FULL YEAR-ROW LAYOUT
001060 copy 'cf1300.cbl'.
001070
001080 WORKING-STORAGE SECTION.
001090*    WORKING STORAGE IS ORGANIZED INTO ONE 01-LEVEL GROUP PER
001100*    LOGICAL USE - SWITCHES, COUNTERS, COMMAND-LINE PARSE AREA,
001110*    FILE PATHS, DEFAULTED PARAMETERS, THE YEAR-1 WORK AREA, THE
001120*    AMORTIZATION ENGINE'S PARAMETERS AND RESULT TABLE, THE
001130*    PROJECTION LOOP'S WORK AREA, AND THE IRR SOLVER'S WORK AREA
001140*    - FOLLOW THE BANNER COMMENTS DOWN TO FIND A GIVEN FIELD.
001150*
001160*----------------------------------------------------------------
001170*    PROGRAM SWITCHES
001180*----------------------------------------------------------------
001190 01  WS-PROGRAM-SWITCHES.
001200*    SET BY B010 ON THE AT END CLAUSE, TESTED BY THE A010
001210*    PERFORM UNTIL - STANDARD EOF-SW READ-LOOP IDIOM.
001220     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
001230         88  END-OF-REQUESTS               VALUE 'Y'.
001240*    SET FROM WS-TRACE-TOKEN IN A010 WHEN THE COMMAND LINE
001250*    CARRIES A TRACE FLAG - GATES THE DISPLAY ... UPON CRT
001260*    DIAGNOSTIC LINES SCATTERED THROUGH D025/G020/G021.
001270     05  WS-TRACE-SW             PIC X(01) VALUE 'N'.
001280         88  TRACE-ON                      VALUE 'Y'.
001290*    SET BY G020 WHEN G021'S ITERATION CONVERGES WITHIN 50
001300*    PASSES - TESTED BEFORE MOVING WS-IRR-X INTO CF1200-IRR.
001310     05  WS-IRR-CONVERGED-SW     PIC X(01) VALUE 'N'.
001320         88  IRR-CONVERGED                 VALUE 'Y'.
001330*    SET BY G021 ON A ZERO DERIVATIVE OR ON SIZE ERROR OVERFLOW
001340*    DURING THE NEWTON-RAPHSON STEP - STOPS THE ITERATION EARLY
001350*    THE SAME AS RUNNING OUT OF THE 50-PASS BUDGET.
001360     05  WS-IRR-ERROR-SW         PIC X(01) VALUE 'N'.
001370         88  WS-IRR-ERROR                  VALUE 'Y'.
001380     05  FILLER                  PIC X(04).
001390*----------------------------------------------------------------
001400*    COUNTERS / SUBSCRIPTS - ALL BINARY PER SHOP STANDARD
001410*----------------------------------------------------------------
001420 01  WS-COUNTERS.
001430*    RUNNING COUNT OF REQUEST RECORDS READ, FOR THE PROGRESS
001440*    DISPLAY IN C010 AND THE FINAL TOTAL IN Z010.
001450     05  WS-REC-CTR              PIC 9(7)  COMP VALUE 0.
001460*    CURRENT PROJECTION YEAR, DRIVES THE F010 PERFORM VARYING.
001470     05  WS-CF-YEAR              PIC S9(3) COMP VALUE 0.
001480*    DEFAULTED HOLD PERIOD FOR THE CURRENT PROPERTY (SEE C020).
001490     05  WS-HOLD-YEARS-EFF       PIC S9(3) COMP VALUE 0.
001500*    GENERAL-PURPOSE SUBSCRIPT, REUSED ACROSS D026/G011/G020/
001510*    G022 - NEVER HOLDS MEANING ACROSS A PARAGRAPH BOUNDARY.
001520     05  SUB-1                   PIC S9(4) COMP VALUE 0.
001530*    1 = 1ST MORTGAGE, 2 = 2ND MORTGAGE - SELECTS WHICH ROW OF
001540*    WS-AMORT-TABLE D025 IS CURRENTLY FILLING.
001550     05  WS-AMORT-LOAN-IDX       PIC S9(1) COMP VALUE 0.
001560*    CURRENT YEAR WITHIN THE AMORTIZATION ENGINE'S OWN PERFORM
001570*    VARYING (D025/D026), SEPARATE FROM WS-CF-YEAR ABOVE.
001580     05  WS-AMORT-YR             PIC S9(3) COMP VALUE 0.
001590*    AMORTIZING YEARS ELAPSED SINCE THE END OF THE IO PERIOD.
001600     05  WS-AMORT-K              PIC S9(3) COMP VALUE 0.
001610*    NEWTON-RAPHSON ITERATION COUNTER, CAPPED AT 50 (G020).
001620     05  WS-IRR-ITER             PIC S9(3) COMP VALUE 0.
001630*    CASH-FLOW-TABLE ENTRY'S YEAR NUMBER WITHIN G022.
001640     05  WS-IRR-T                PIC S9(3) COMP VALUE 0.
001650     05  FILLER                  PIC X(04).
001660*----------------------------------------------------------------
001670*    COMMAND-LINE PARSE AREA - JOB-ID / FILE NAMES / TRACE FLAG
001680*    FOLLOWS SAME ACCEPT/UNSTRING CONVENTION AS SETMB2000
001690*----------------------------------------------------------------
001700 01  WS-COMMAND-LINE-AREA.
001710*    RAW ACCEPT ... FROM COMMAND-LINE IMAGE, UNSTRUNG BY A010
001720*    INTO THE THREE TOKENS BELOW - JOB ID, OPTIONAL TRACE FLAG.
001730     05  WS-COMMAND-LINE         PIC X(200).
001740*    ECHOED ON THE OPERATOR CONSOLE AT START/END OF RUN SO THE
001750*    NIGHTLY JOB LOG CAN BE MATCHED BACK TO A SCHEDULER ENTRY.
001760     05  WS-JOB-ID               PIC X(08).
001770*    'Y' TURNS ON WS-TRACE-SW ABOVE - ANY OTHER VALUE (INCLUDING
001780*    A MISSING THIRD TOKEN) LEAVES TRACING OFF.
001790     05  WS-TRACE-TOKEN          PIC X(01).
001800     05  FILLER                  PIC X(04).
001810*----------------------------------------------------------------
001820*    DYNAMIC FILE PATHS - DIRECTORY IS FIXED BY SHOP CONVENTION,
001830*    ONLY THE FILE NAME PORTION COMES OFF THE COMMAND LINE
001840*    (SAME SPLIT SETMB2000 USES FOR ITS CLIENT EXTRACT FILES)
001850*----------------------------------------------------------------
001860 01  WS-FILE-PATHS.
001870     05  CF-REQUEST-PATH.
001880         10  FILLER              PIC X(14) VALUE '/users/public/'.
001890         10  CF-REQUEST-NAME     PIC X(60).
001900     05  CF-SUMMARY-PATH.
001910         10  FILLER              PIC X(14) VALUE '/users/public/'.
001920         10  CF-SUMMARY-NAME-O   PIC X(60).
001930     05  CF-YEAR-PATH.
001940         10  FILLER              PIC X(14) VALUE '/users/public/'.
001950         10  CF-YEAR-NAME-O      PIC X(60).
001960*----------------------------------------------------------------
001970*    DEFAULTED INPUT PARAMETERS (SEE C020-APPLY-DEFAULTS) - HOLD
001980*    THE EFFECTIVE VALUE USED FOR THIS PROPERTY WHEN THE CF1100
001990*    INPUT FIELD ARRIVED ZERO/BLANK FROM THE REQUEST FILE
002000*----------------------------------------------------------------
002010 01  WS-DEFAULTED-PARMS.
002020*    EFFECTIVE 1ST-LOAN AMORTIZATION TERM - DEFAULTS TO 30 YEARS
002030*    WHEN CF1100-FIRST-TERM-YEARS ARRIVES ZERO.
002040     05  WS-FIRST-AMORT-EFF      PIC S9(3)      COMP-3 VALUE 0.
002050*    EFFECTIVE 1ST-LOAN INTEREST-ONLY YEARS - DEFAULTS TO ZERO
002060*    (FULLY AMORTIZING) WHEN THE INPUT FIELD IS NEGATIVE OR
002070*    EXCEEDS THE TERM ITSELF.
002080     05  WS-FIRST-IO-EFF         PIC S9(3)      COMP-3 VALUE 0.
002090*    EFFECTIVE 2ND-LOAN AMORTIZATION TERM - DEFAULTS TO 20 YEARS
002100*    WHEN A 2ND LOAN IS PRESENT BUT ITS TERM ARRIVES ZERO.
002110     05  WS-SECOND-AMORT-EFF     PIC S9(3)      COMP-3 VALUE 0.
002120*    UPPERCASED COPY OF CF1100-MANAGEMENT-BASE - C020 ONLY
002130*    UPPERCASES WHATEVER CAME IN, IT DOES NOT DEFAULT THIS FIELD.
002140*    A BLANK OR UNRECOGNIZED VALUE FALLS THROUGH TO D010/F010'S
002150*    OWN IF/ELSE, WHICH BASES THE MANAGEMENT FEE ON EGI RATHER
002160*    THAN GROSS RENTS WHENEVER THIS IS NOT EXACTLY 'GROSS_RENTS'.
002170     05  WS-MGMT-BASE-UC         PIC X(12).
002180     05  FILLER                  PIC X(04).
002190*----------------------------------------------------------------
002200*    YEAR-1 INCOME STACK WORK AREA - CARRIES EXTRA PRECISION,
002210*    ROUNDED ONLY WHEN STORED INTO CF1200-REC (SEE E010/D060)
002220*----------------------------------------------------------------
002230 01  WS-YEAR1-WORK.
002240*    SET BY D010 - SEE THAT PARAGRAPH'S COMMENTS FOR EACH
002250*    FIELD'S FORMULA.  EVERY FIELD HERE IS ALSO THE PATTERN
002260*    F010-PROJECTION-LOOP REPEATS (GROWN) FOR YEARS 2..HOLD.
002270     05  WS-TOTAL-INCOME-Y1      PIC S9(9)V9(4) COMP-3 VALUE 0.
002280     05  WS-VACANCY-LOSS-Y1      PIC S9(9)V9(4) COMP-3 VALUE 0.
002290     05  WS-EGI-Y1               PIC S9(9)V9(4) COMP-3 VALUE 0.
002300     05  WS-MGMT-FEE-BASE        PIC S9(9)V9(4) COMP-3 VALUE 0.
002310     05  WS-MGMT-FEE-Y1          PIC S9(9)V9(4) COMP-3 VALUE 0.
002320     05  WS-REPAIRS-Y1           PIC S9(9)V9(4) COMP-3 VALUE 0.
002330     05  WS-FLAT-OPEX-Y1         PIC S9(9)V9(4) COMP-3 VALUE 0.
002340     05  WS-TOTAL-EXP-Y1         PIC S9(9)V9(4) COMP-3 VALUE 0.
002350     05  WS-NOI-Y1               PIC S9(9)V9(4) COMP-3 VALUE 0.
002360*    SET BY D040 - SUM OF BOTH LOANS' YEAR-1 DEBT SERVICE PLUS
002370*    ANNUALIZED OTHER FINANCING COST.
002380     05  WS-ANN-DEBT-SVC-Y1      PIC S9(9)V9(4) COMP-3 VALUE 0.
002390*    SET BY D060 - (NOI-Y1 LESS ANN-DEBT-SVC-Y1) DIVIDED BY 12.
002400     05  WS-MONTHLY-PROFIT-Y1    PIC S9(9)V9(4) COMP-3 VALUE 0.
002410*    SET BY D050 - REAL PURCHASE PRICE, OFFER PRICE PLUS ALL
002420*    TEN CLOSING-COST LINES.
002430     05  WS-RPP                  PIC S9(9)V9(4) COMP-3 VALUE 0.
002440*    SET BY D050 - RPP LESS BOTH LOANS' ORIGINAL PRINCIPAL, THE
002450*    BUYER'S OUT-OF-POCKET EQUITY INJECTION.
002460     05  WS-CASH-TO-CLOSE        PIC S9(9)V9(4) COMP-3 VALUE 0.
002470     05  FILLER                  PIC X(04).
002480*----------------------------------------------------------------
002490*    AMORTIZATION ENGINE PARAMETERS - SHARED BY 1ST AND 2ND LOAN
002500*    (SEE D025-AMORT-ENGINE - THE "AMORT" HELPER)
002510*----------------------------------------------------------------
002520 01  WS-AMORT-PARMS.
002530*    ORIGINAL LOAN AMOUNT FOR WHICHEVER LOAN D025 IS CURRENTLY
002540*    BUILDING.
002550     05  WS-AMORT-PRINCIPAL      PIC S9(9)V9(4)  COMP-3 VALUE 0.
002560*    ANNUAL INTEREST RATE AS A DECIMAL FRACTION (NOT PERCENT).
002570     05  WS-AMORT-RATE           PIC S9(1)V9(8)  COMP-3 VALUE 0.
002580*    TOTAL AMORTIZATION TERM IN YEARS, INCLUDING ANY LEADING
002590*    INTEREST-ONLY PERIOD.
002600     05  WS-AMORT-TERM-YEARS     PIC S9(3)       COMP-3 VALUE 0.
002610*    LEADING INTEREST-ONLY YEARS - ZERO FOR THE 2ND LOAN, SEE
002620*    D030.
002630     05  WS-AMORT-IO-YEARS       PIC S9(3)       COMP-3 VALUE 0.
002640*    TERM-YEARS LESS IO-YEARS - YEARS OF ACTUAL PRINCIPAL
002650*    AMORTIZATION.
002660     05  WS-AMORT-REMAINING      PIC S9(3)       COMP-3 VALUE 0.
002670*    COMPUTED LEVEL PAYMENT (PRINCIPAL + INTEREST) ONCE THE IO
002680*    PERIOD ENDS - SEE D025'S LEVEL-PAYMENT FORMULA.
002690     05  WS-AMORT-PAYMENT        PIC S9(9)V9(6)  COMP-3 VALUE 0.
002700*        -EDIT IS A RAW PACKED-BYTE OVERLAY OF THE COMPUTED
002710*        LEVEL PAYMENT, SAME SNAP-DUMP CONVENTION AS THE -R
002720*        FIELDS IN CF1100/CF1200/CF1300 - NEVER MOVED OR
002730*        COMPUTED AGAINST, ADDED PER TKT 8840.
002740     05  WS-AMORT-PAYMENT-EDIT REDEFINES WS-AMORT-PAYMENT
002750                                 PIC X(08).
002760*    (1+RATE)**REMAINING - THE DENOMINATOR BUILDING BLOCK OF THE
002770*    LEVEL-PAYMENT FORMULA, BROKEN OUT SO THE COMP-3 INTERMEDIATE
002780*    DOES NOT OVERFLOW ON A LONG TERM AT A HIGH RATE.
002790     05  WS-AMORT-FACTOR-REMAIN  PIC S9(5)V9(8)  COMP-3 VALUE 0.
002800*    1 - (1/FACTOR-REMAIN) - THE LEVEL-PAYMENT FORMULA'S
002810*    DENOMINATOR.
002820     05  WS-AMORT-DENOM          PIC S9(3)V9(8)  COMP-3 VALUE 0.
002830*    (1+RATE)**K, K = AMORTIZING YEARS ELAPSED - THE CLOSED-FORM
002840*    REMAINING-BALANCE FORMULA'S GROWTH FACTOR (SEE D026).
002850     05  WS-AMORT-FACTOR-K       PIC S9(5)V9(8)  COMP-3 VALUE 0.
002860*    LOAN BALANCE AS OF THE START OF THE CURRENT AMORTIZATION
002870*    YEAR - ORIGINAL PRINCIPAL FOR YEAR 1, LAST YEAR'S ENDING
002880*    BALANCE OTHERWISE.
002890     05  WS-AMORT-PRIOR-BAL      PIC S9(11)V9(4) COMP-3 VALUE 0.
002900     05  FILLER                  PIC X(04).
002910*----------------------------------------------------------------
002920*    AMORTIZATION SCHEDULE TABLE - DIMENSION 1 = LOAN (1=1ST,
002930*    2=2ND), DIMENSION 2 = YEAR (1..HOLD-YEARS-EFF)
002940*----------------------------------------------------------------
002950 01  WS-AMORT-TABLE.
002960*    LOAN-IDX 1 = 1ST MORTGAGE, 2 = 2ND MORTGAGE, FILLED BY
002970*    D020/D030 CALLING D025-AMORT-ENGINE ONCE PER LOAN.  100
002980*    YEARS IS WAY PAST ANY REALISTIC HOLD-YEARS-EFF OR AMORT-
002990*    TERM-YEARS THIS SHOP UNDERWRITES, BUT COSTS NOTHING TO
003000*    ALLOCATE AND SAVES A BOUNDS CHECK ON EVERY CALL.
003010     05  WS-AMORT-LOAN OCCURS 2 TIMES INDEXED BY LOAN-IDX.
003020         10  WS-AMORT-YR-ENTRY OCCURS 100 TIMES
003030                               INDEXED BY YR-IDX.
003040*            ENDING PRINCIPAL BALANCE AT THE CLOSE OF THIS
003050*            AMORTIZATION YEAR - READ BACK BY F010 FOR
003060*            CF1300-END-BAL-FIRST/SECOND.
003070             15  WS-AT-BALANCE       PIC S9(11)V9(4) COMP-3
003080                                     VALUE 0.
003090*            TOTAL PRINCIPAL + INTEREST PAID DURING THIS YEAR -
003100*            ZERO DURING THE INTEREST-ONLY PERIOD'S OWN ROWS
003110*            ARE STILL INTEREST-ONLY PAYMENTS, NOT ZERO; SEE
003120*            D026-AMORT-ZERO-YEAR.
003130             15  WS-AT-DEBT-SERVICE  PIC S9(9)V9(4)  COMP-3
003140                                     VALUE 0.
003150*            PRINCIPAL PORTION OF THIS YEAR'S DEBT SERVICE -
003160*            PRIOR-BAL LESS THIS YEAR'S ENDING BALANCE - FEEDS
003170*            THE EQUITY-ROI-Y1 CALCULATION IN D060.
003180             15  WS-AT-PRINCIPAL-PD  PIC S9(9)V9(4)  COMP-3
003190                                     VALUE 0.
003200             15  FILLER              PIC X(04).
003210*----------------------------------------------------------------
003220*    CASH-FLOW-BY-YEAR TABLE - INDEX 1 = "YEAR 0" (-CASH TO
003230*    CLOSE), INDEX (Y+1) = YEAR Y'S CASH FLOW BEFORE TAX, LAST
003240*    YEAR'S ENTRY INCLUDES NET SALE PROCEEDS.  FEEDS EQUITY
003250*    MULTIPLE (G010) AND IRR (G020).
003260*----------------------------------------------------------------
003270 01  WS-CASHFLOW-TABLE.
003280*    CF-IDX 1 HOLDS THE NEGATIVE CASH-TO-CLOSE (E020); CF-IDX
003290*    (Y+1) HOLDS YEAR Y'S CASHFLOW-BEFORE-TAX (F010), WITH THE
003300*    FINAL HOLD YEAR'S ENTRY ALSO CARRYING NET SALE PROCEEDS.
003310*    101 ENTRIES = "YEAR 0" PLUS UP TO 100 PROJECTION YEARS,
003320*    MATCHING WS-AMORT-TABLE'S 100-YEAR CEILING ABOVE.
003330     05  WS-CF-AMOUNT OCCURS 101 TIMES INDEXED BY CF-IDX
003340                               PIC S9(11)V9(4) COMP-3 VALUE 0.
003350*----------------------------------------------------------------
003360*    PER-YEAR PROJECTION WORK AREA (SEE F010-PROJECTION-LOOP) -
003370*    REBUILT FROM SCRATCH EVERY PASS THROUGH THE VARYING LOOP,
003380*    THEN MOVED INTO CF1300-REC AND/OR ACCUMULATED BEFORE THE
003390*    NEXT YEAR OVERWRITES IT.
003400*----------------------------------------------------------------
003410 01  WS-PROJECTION-WORK.
003420*    (1+RENT-GROWTH)**(YEAR-1), (1+EXPENSE-GROWTH)**(YEAR-1),
003430*    (1+ANNUAL-APPREC)**YEAR - THE THREE COMPOUNDING FACTORS THE
003440*    UNDERWRITING PRO-FORMA GROWS YEAR 1 FORWARD BY, HELD
003450*    SEPARATELY SINCE THE APPRECIATION EXPONENT RUNS ONE YEAR
003460*    AHEAD OF THE OTHER TWO (SEE CF1300-BALANCE-BLOCK'S NOTE).
003470     05  WS-GROWTH-FACTOR-RENT   PIC S9(3)V9(8)  COMP-3 VALUE 0.
003480     05  WS-GROWTH-FACTOR-EXP    PIC S9(3)V9(8)  COMP-3 VALUE 0.
003490     05  WS-GROWTH-FACTOR-APPR   PIC S9(3)V9(8)  COMP-3 VALUE 0.
003500*    GROWN INCOME STACK FOR THE CURRENT YEAR - SAME SHAPE AS
003510*    WS-YEAR1-WORK ABOVE BUT RECOMPUTED EACH PASS AGAINST THE
003520*    GROWTH FACTORS RATHER THAN THE RAW CF1100 INPUT FIELDS.
003530     05  WS-YR-TOTAL-INCOME      PIC S9(9)V9(4)  COMP-3 VALUE 0.
003540     05  WS-YR-VACANCY-LOSS      PIC S9(9)V9(4)  COMP-3 VALUE 0.
003550     05  WS-YR-EGI               PIC S9(9)V9(4)  COMP-3 VALUE 0.
003560     05  WS-YR-MGMT-BASE-AMT     PIC S9(9)V9(4)  COMP-3 VALUE 0.
003570     05  WS-YR-MANAGEMENT        PIC S9(9)V9(4)  COMP-3 VALUE 0.
003580     05  WS-YR-REPAIRS           PIC S9(9)V9(4)  COMP-3 VALUE 0.
003590     05  WS-YR-FLAT-OPEX         PIC S9(9)V9(4)  COMP-3 VALUE 0.
003600     05  WS-YR-TOTAL-EXPENSES    PIC S9(9)V9(4)  COMP-3 VALUE 0.
003610     05  WS-YR-NOI               PIC S9(9)V9(4)  COMP-3 VALUE 0.
003620*    PULLED OUT OF WS-AMORT-TABLE FOR THIS YEAR, BOTH LOANS
003630*    SUMMED, PLUS OTHER-MTH-FIN-CST * 12.
003640     05  WS-YR-DEBT-SERVICE      PIC S9(9)V9(4)  COMP-3 VALUE 0.
003650*    NOI LESS DEBT-SERVICE - WRITTEN TO CF1300-CASHFLOW-BT AND
003660*    ACCUMULATED INTO WS-CASHFLOW-TABLE FOR THIS YEAR.
003670     05  WS-YR-CASHFLOW-BT       PIC S9(9)V9(4)  COMP-3 VALUE 0.
003680*    OFFER-PRICE * GROWTH-FACTOR-APPR - ALSO THE EXIT SALE
003690*    PRICE WHEN THIS IS THE FINAL HOLD YEAR.
003700     05  WS-YR-PROPERTY-VALUE    PIC S9(11)V9(4) COMP-3 VALUE 0.
003710*    FINAL-YEAR ONLY - SALE PRICE TIMES THE SELLING-COST RATE.
003720     05  WS-YR-SALE-COSTS        PIC S9(9)V9(4)  COMP-3 VALUE 0.
003730*    FINAL-YEAR ONLY - PROPERTY-VALUE LESS SALE-COSTS LESS BOTH
003740*    LOANS' ENDING BALANCES, ADDED INTO THAT YEAR'S CASHFLOW
003750*    TABLE ENTRY ON TOP OF THE ORDINARY CASHFLOW-BT.
003760     05  WS-YR-NET-SALE          PIC S9(11)V9(4) COMP-3 VALUE 0.
003770     05  FILLER                  PIC X(04).
003780*----------------------------------------------------------------
003790*    EQUITY MULTIPLE WORK AREA (SEE G010/G011)
003800*----------------------------------------------------------------
003810 01  WS-EQUITY-MULTIPLE-WORK.
003820*    RUNNING TOTAL OF EVERY POSITIVE WS-CF-AMOUNT ENTRY, BUILT
003830*    BY G011-SUM-POSITIVE-CASHFLOW - NEGATIVE ENTRIES (ONLY
003840*    EVER INDEX 1, THE CASH-TO-CLOSE) ARE EXCLUDED FROM THE SUM
003850*    BY DEFINITION, NOT BY A SPECIAL CASE IN THE LOOP.
003860     05  WS-POS-CASHFLOW-SUM     PIC S9(11)V9(4) COMP-3 VALUE 0.
003870     05  FILLER                  PIC X(04).
003880*----------------------------------------------------------------
003890*    IRR NEWTON-RAPHSON WORK AREA (SEE G020/G021/G022)
003900*    WS-IRR-X-EDIT IS A BYTE-FOR-BYTE REDEFINE OF THE PACKED
003910*    RATE SO THE LAST TRIAL RATE CAN BE DUMPED TO THE CONSOLE
003920*    WHEN TRACE-SW = 'Y' AND THE ITERATION FAILS TO CONVERGE.
003930*----------------------------------------------------------------
003940 01  WS-IRR-WORK.
003950     05  WS-IRR-X                PIC S9(3)V9(8)  COMP-3 VALUE 0.
003960     05  WS-IRR-X-EDIT REDEFINES WS-IRR-X
003970                                 PIC X(08).
003980     05  WS-IRR-X-NEXT           PIC S9(3)V9(8)  COMP-3 VALUE 0.
003990     05  WS-IRR-F                PIC S9(11)V9(8) COMP-3 VALUE 0.
004000*        -EDIT IS A RAW PACKED-BYTE OVERLAY OF THE NPV FUNCTION
004010*        VALUE AT THE CURRENT TRIAL RATE - SAME SNAP-DUMP
004020*        CONVENTION, NEVER MOVED OR COMPUTED AGAINST, ADDED
004030*        PER TKT 8840 ALONGSIDE WS-AMORT-PAYMENT-EDIT ABOVE.
004040     05  WS-IRR-F-EDIT REDEFINES WS-IRR-F
004050                                 PIC X(10).
004060     05  WS-IRR-FPRIME           PIC S9(11)V9(8) COMP-3 VALUE 0.
004070     05  WS-IRR-DISCOUNT         PIC S9(5)V9(8)  COMP-3 VALUE 0.
004080     05  WS-IRR-DELTA            PIC S9(5)V9(8)  COMP-3 VALUE 0.
004090     05  FILLER                  PIC X(04).
004100                                                                  
004110 PROCEDURE DIVISION.
004120*
004130******************************************************************
004140*    A010 - MAIN LINE.  PARSES THE COMMAND LINE, VALIDATES THAT   *
004150*    A JOB-ID AND ALL THREE FILE NAMES WERE SUPPLIED, OPENS THE   *
004160*    THREE FILES, PRIMES THE READ LOOP, AND DRIVES ONE PASS OF    *
004170*    C010 PER INPUT RECORD UNTIL END OF FILE.  THIS IS STEP 1     *
004180*    AND STEP 10 OF THE BATCH FLOW.                                *
004190******************************************************************
004200 A010-MAIN-LINE.
004210     DISPLAY SPACES UPON CRT.
004220     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
004230*    FIVE BLANK-DELIMITED TOKENS EXPECTED: JOB-ID, REQUEST-FILE
004240*    NAME, SUMMARY-FILE NAME, YEAR-ROWS-FILE NAME, TRACE FLAG -
004250*    SAME UNSTRING CONVENTION THIS SHOP USES ON EVERY DRIVER
004260*    PROGRAM'S COMMAND LINE.
004270     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
004280         INTO WS-JOB-ID CF-REQUEST-NAME
004290              CF-SUMMARY-NAME-O CF-YEAR-NAME-O WS-TRACE-TOKEN.
004300*    TRACE-SW = 'Y' TURNS ON THE EXTRA DIAGNOSTIC DISPLAY
004310*    STATEMENTS SCATTERED THROUGH THE PROGRAM (SEE G020 FOR THE
004320*    IRR-NOT-CONVERGED TRACE) - OFF BY DEFAULT SINCE OPS DOES NOT
004330*    WANT A FULL CONSOLE SCROLL ON A NORMAL OVERNIGHT RUN.
004340     IF WS-TRACE-TOKEN = 'Y'
004350         MOVE 'Y'            TO WS-TRACE-SW
004360     ELSE
004370         MOVE 'N'            TO WS-TRACE-SW
004380     END-IF.
004390     DISPLAY '* * * * B E G I N   C F A N L 2 0 0 0 . C B L'
004400         UPON CRT AT 1401.
004410     DISPLAY 'F O R   J O B ' UPON CRT AT 1455.
004420     DISPLAY WS-JOB-ID           UPON CRT AT 1470.
004430*    ANY MISSING FILE NAME IS AN OPERATOR ERROR - PUT A MESSAGE
004440*    ON THE CONSOLE AND STOP RATHER THAN OPEN A FILE WITH A
004450*    BLANK PATH, WHICH WOULD ABEND LESS INFORMATIVELY BELOW.
004460     IF CF-REQUEST-NAME = SPACES OR CF-SUMMARY-NAME-O = SPACES
004470                                 OR CF-YEAR-NAME-O = SPACES
004480         DISPLAY '!!!! ENTER JOB-ID, REQUEST FILE, SUMMARY'
004490             UPON CRT AT 2301
004500         DISPLAY '!!!!  FILE AND YEAR-ROWS FILE ON COMMAND LINE'
004510             UPON CRT AT 2401
004520         STOP RUN
004530     END-IF.
004540     OPEN INPUT  CF-REQUEST-FILE.
004550     OPEN OUTPUT CF-SUMMARY-FILE.
004560     OPEN OUTPUT CF-YEAR-FILE.
004570     PERFORM B010-READ-REQUEST.
004580     PERFORM C010-PROCESS-ONE-PROPERTY THRU C010-EXIT
004590         UNTIL END-OF-REQUESTS.
004600     PERFORM Z010-END-RUN.
004610*
004620*    B010 - PRIMING READ AND EVERY SUBSEQUENT READ OF THE
004630*    REQUEST FILE.  WS-REC-CTR ONLY COUNTS ACTUAL RECORDS READ,
004640*    NOT THE FINAL AT-END READ THAT SETS THE EOF SWITCH.
004650 B010-READ-REQUEST.
004660     READ CF-REQUEST-FILE AT END MOVE 'Y' TO WS-EOF-SW.
004670     IF NOT END-OF-REQUESTS
004680         ADD 1 TO WS-REC-CTR
004690     END-IF.
004700*
004710******************************************************************
004720*        START MAIN SECTION - ONE PROPERTY PER PASS              *
004730*    C010 IS THE WHOLE PER-PROPERTY PIPELINE IN ORDER: DEFAULTS, *
004740*    YEAR-1 INCOME/EXPENSE, BOTH LOANS' AMORTIZATION, YEAR-1     *
004750*    DEBT SERVICE/DSCR, RPP/CASH-TO-CLOSE, YEAR-1 KPIS, THE      *
004760*    PARTIAL SUMMARY RECORD, THE CASH-FLOW TABLE SEED, THE       *
004770*    PROJECTION LOOP, EQUITY MULTIPLE, IRR, AND FINALLY THE      *
004780*    SUMMARY RECORD WRITE - THIS ORDER MATTERS, LATER STEPS      *
004790*    DEPEND ON FIELDS SET BY EARLIER ONES (E.G. F010 NEEDS       *
004800*    D010'S YEAR-1 FIGURES AND D020/D030'S AMORTIZATION TABLES). *
004810******************************************************************
004820 C010-PROCESS-ONE-PROPERTY.
004830     PERFORM C020-APPLY-DEFAULTS.
004840     INITIALIZE CF1200-REC.
004850     PERFORM D010-COMPUTE-YEAR1-INCOME.
004860     PERFORM D020-BUILD-AMORT-FIRST.
004870     PERFORM D030-BUILD-AMORT-SECOND.
004880     PERFORM D040-COMPUTE-YEAR1-DEBT-SVC.
004890     PERFORM D050-COMPUTE-RPP-CASH-TO-CLOSE.
004900     PERFORM D060-COMPUTE-YEAR1-KPIS.
004910     PERFORM E010-BUILD-SUMMARY-PARTIAL.
004920     PERFORM E020-INIT-CASHFLOW-TABLE.
004930     PERFORM F010-PROJECTION-LOOP THRU F010-EXIT
004940         VARYING WS-CF-YEAR FROM 1 BY 1
004950         UNTIL WS-CF-YEAR > WS-HOLD-YEARS-EFF.
004960     PERFORM G010-COMPUTE-EQUITY-MULTIPLE.
004970     PERFORM G020-COMPUTE-IRR THRU G020-EXIT.
004980     PERFORM H010-WRITE-SUMMARY-FINAL.
004990*    CONSOLE PROGRESS LINE EVERY 100TH PROPERTY (AND THE FIRST)
005000*    SO OPS CAN SEE THE JOB IS STILL MOVING ON A LONG REQUEST
005010*    FILE WITHOUT FLOODING THE CONSOLE ONE LINE PER PROPERTY.
005020     IF WS-REC-CTR = 1 OR WS-REC-CTR / 100 * 100 = WS-REC-CTR
005030         DISPLAY WS-REC-CTR ' PROPERTIES ANALYZED -> '
005040             UPON CRT AT 1125
005050     END-IF.
005060     PERFORM B010-READ-REQUEST.
005070 C010-EXIT.
005080     EXIT.
005090*
005100*-----------------------------------------------------------------
005110*    C020 - APPLY RECORD DEFAULTS - HOLD-YEARS/AMORT-YEARS/
005120*    MGMT-BASE.  A ZERO ON ANY OF THESE THREE REQUEST-RECORD
005130*    FIELDS MEANS "NOT SUPPLIED, USE THE SHOP'S STANDARD
005140*    ASSUMPTION" RATHER THAN A LITERAL ZERO-YEAR HOLD OR
005150*    ZERO-YEAR AMORTIZATION - STANDING UNDERWRITING CONVENTION.
005160*    FIRST-IO-YEARS HAS NO DEFAULT - ZERO THERE GENUINELY MEANS
005170*    NO INTEREST-ONLY PERIOD, SO IT IS MOVED ACROSS UNCONDITION-
005180*    ALLY.
005190*-----------------------------------------------------------------
005200 C020-APPLY-DEFAULTS.
005210*    DEFAULT HOLD PERIOD: 10 YEARS.
005220     IF CF1100-HOLD-YEARS = ZERO
005230         MOVE 10             TO WS-HOLD-YEARS-EFF
005240     ELSE
005250         MOVE CF1100-HOLD-YEARS TO WS-HOLD-YEARS-EFF
005260     END-IF.
005270*    DEFAULT 1ST-LOAN AMORTIZATION TERM: 30 YEARS.
005280     IF CF1100-FIRST-AMORT-YRS = ZERO
005290         MOVE 30             TO WS-FIRST-AMORT-EFF
005300     ELSE
005310         MOVE CF1100-FIRST-AMORT-YRS TO WS-FIRST-AMORT-EFF
005320     END-IF.
005330     MOVE CF1100-FIRST-IO-YEARS TO WS-FIRST-IO-EFF.
005340*    DEFAULT 2ND-LOAN AMORTIZATION TERM: 20 YEARS.
005350     IF CF1100-SECOND-AMORT-YRS = ZERO
005360         MOVE 20             TO WS-SECOND-AMORT-EFF
005370     ELSE
005380         MOVE CF1100-SECOND-AMORT-YRS TO WS-SECOND-AMORT-EFF
005390     END-IF.
005400* 2004-06-14 MTS - UPPERCASE THE MANAGEMENT-BASE SWITCH SO THE
005410* COMPARE IN D010/F010 IS CASE-INSENSITIVE PER REQ 4471
005420     MOVE CF1100-MANAGEMENT-BASE TO WS-MGMT-BASE-UC.
005430     INSPECT WS-MGMT-BASE-UC CONVERTING
005440         'abcdefghijklmnopqrstuvwxyz' TO
005450         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005460*
005470******************************************************************
005480*    D010 - YEAR-1 INCOME STACK THROUGH NOI                      *
005490*    THIS PARAGRAPH IS THE SINGLE SOURCE OF TRUTH FOR YEAR-1      *
005500*    INCOME AND EXPENSE - F010-PROJECTION-LOOP REPEATS THE SAME   *
005510*    ARITHMETIC FOR YEARS 2..HOLD, GROWING EACH WS-TOTAL-INCOME-  *
005520*    Y1-STYLE FIGURE BY THE APPROPRIATE COMPOUND RATE BEFORE      *
005530*    RECOMPUTING IT - KEEP THE TWO PARAGRAPHS' FORMULAS IN STEP   *
005540*    IF EITHER ONE CHANGES.                                       *
005550******************************************************************
005560 D010-COMPUTE-YEAR1-INCOME.
005570*    TOTAL INCOME = GROSS RENTS + PARKING + STORAGE + LAUNDRY/
005580*    VENDING + OTHER INCOME, ALL AT THEIR YEAR-1 (ACTUAL OR
005590*    PRO-FORMA) ANNUAL FIGURES STRAIGHT OFF THE REQUEST RECORD.
005600*    THIS IS THE TOP LINE OF THE UNDERWRITING PRO-FORMA.
005610     COMPUTE WS-TOTAL-INCOME-Y1 =
005620         CF1100-GROSS-RENTS-ANN + CF1100-PARKING-ANN +
005630         CF1100-STORAGE-ANN + CF1100-LAUNDRY-VEND-ANN +
005640         CF1100-OTHER-INCOME-ANN.
005650*    VACANCY LOSS IS CARRIED AS A NEGATIVE NUMBER (NOTE THE * -1)
005660*    SO DOWNSTREAM ADDITION (EGI = INCOME + VACANCY-LOSS) NEVER
005670*    NEEDS A SEPARATE SUBTRACT STEP - VACANCY-RATE IS ALREADY A
005680*    DECIMAL FRACTION ON THE REQUEST RECORD, NO /100 NEEDED.
005690*    THIS IS THE SHOP'S STANDARD VACANCY-AND-CREDIT-LOSS LINE.
005700     COMPUTE WS-VACANCY-LOSS-Y1 =
005710         WS-TOTAL-INCOME-Y1 * CF1100-VACANCY-RATE * -1.
005720*    EFFECTIVE GROSS INCOME - GROSS INCOME NET OF VACANCY LOSS.
005730     COMPUTE WS-EGI-Y1 = WS-TOTAL-INCOME-Y1 + WS-VACANCY-LOSS-Y1.
005740*    MANAGEMENT-FEE BASE SWITCHES ON CF1100-MANAGEMENT-BASE
005750*    (UPPERCASED IN C020): 'GROSS_RENTS' BASES THE FEE ON GROSS
005760*    RENTS ALONE; ANY OTHER VALUE (INCLUDING AN UNSUPPLIED ONE)
005770*    BASES IT ON EGI, THIS SHOP'S FALLBACK MANAGEMENT-FEE BASIS.
005780     IF WS-MGMT-BASE-UC = 'GROSS_RENTS'
005790         MOVE CF1100-GROSS-RENTS-ANN TO WS-MGMT-FEE-BASE
005800     ELSE
005810         MOVE WS-EGI-Y1              TO WS-MGMT-FEE-BASE
005820     END-IF.
005830*    A NEGATIVE EGI (HEAVY VACANCY ON A THIN RENT ROLL) WOULD
005840*    OTHERWISE DRIVE A NEGATIVE MANAGEMENT FEE - FLOORED AT ZERO.
005850     IF WS-MGMT-FEE-BASE < ZERO
005860         MOVE ZERO TO WS-MGMT-FEE-BASE
005870     END-IF.
005880*    MANAGEMENT FEE - RATE TIMES WHICHEVER BASE WAS JUST SET.
005890     COMPUTE WS-MGMT-FEE-Y1 =
005900         CF1100-MANAGEMENT-RATE * WS-MGMT-FEE-BASE.
005910*    REPAIRS IS ALWAYS RATE-BASED ON GROSS RENTS, REGARDLESS OF
005920*    THE MANAGEMENT-FEE-BASE SWITCH ABOVE - THE DESK NEVER TIES
005930*    THE REPAIRS RESERVE TO EGI.
005940     COMPUTE WS-REPAIRS-Y1 =
005950         CF1100-REPAIRS-RATE * CF1100-GROSS-RENTS-ANN.
005960*    THE TWENTY FLAT-EXPENSE LINES FROM CF1100-FLAT-EXPENSES ARE
005970*    SUMMED HERE AS ONE BUCKET AND CARRIED THAT WAY THROUGH THE
005980*    REST OF THE PROGRAM (GROWN AS A SINGLE FIGURE IN F010, NEVER
005990*    BROKEN BACK OUT) - THE UNDERWRITING PRO-FORMA NEVER SHOWS
006000*    THESE TWENTY LINES SEPARATELY PAST YEAR 1.
006010     COMPUTE WS-FLAT-OPEX-Y1 =
006020           CF1100-PROPERTY-TAXES  + CF1100-INSURANCE
006030         + CF1100-ELECTRICITY     + CF1100-GAS
006040         + CF1100-WATER-SEWER     + CF1100-CABLE
006050         + CF1100-CARETAKING      + CF1100-ADVERTISING
006060         + CF1100-ASSOCIATION-FEES + CF1100-PEST
006070         + CF1100-SECURITY-EXP    + CF1100-TRASH
006080         + CF1100-MISC-EXP        + CF1100-COMMON-AREA-MAINT
006090         + CF1100-CAPITAL-IMPROV  + CF1100-ACCOUNTING
006100         + CF1100-LEGAL-EXPENSE   + CF1100-BAD-DEBTS
006110         + CF1100-EVICTIONS       + CF1100-OTHER-EXPENSES.
006120*    TOTAL EXPENSES - MANAGEMENT + REPAIRS + THE FLAT-EXPENSE
006130*    BUCKET ABOVE.
006140     COMPUTE WS-TOTAL-EXP-Y1 =
006150         WS-MGMT-FEE-Y1 + WS-REPAIRS-Y1 + WS-FLAT-OPEX-Y1.
006160*    NET OPERATING INCOME - EGI LESS TOTAL EXPENSES, THE FIGURE
006170*    EVERY DOWNSTREAM RATIO IN D060 IS BUILT FROM.
006180     COMPUTE WS-NOI-Y1 = WS-EGI-Y1 - WS-TOTAL-EXP-Y1.
006190*
006200******************************************************************
006210*    D020/D030 - 1ST AND 2ND MORTGAGE AMORTIZATION                *
006220*    EACH PARAGRAPH JUST LOADS WS-AMORT-PARMS FROM THE REQUEST    *
006230*    RECORD (OR THE DEFAULTED WORK FIELDS FROM C020) FOR ONE      *
006240*    LOAN, THEN HANDS OFF TO THE SHARED ENGINE AT D025 - THE      *
006250*    ENGINE ITSELF DOES NOT CARE WHICH LOAN IT IS BUILDING,       *
006260*    ONLY WS-AMORT-LOAN-IDX SAYS WHICH ROW OF WS-AMORT-TABLE      *
006270*    TO FILL.  BOTH LOANS RUN THROUGH THE SAME SCHEDULE MATH.    *
006280******************************************************************
006290 D020-BUILD-AMORT-FIRST.
006300*    1ST LOAN MAY CARRY A LEADING INTEREST-ONLY PERIOD (FIRST-
006310*    IO-YEARS) - THE 2ND LOAN NEVER DOES, SEE D030 BELOW.
006320     MOVE 1                       TO WS-AMORT-LOAN-IDX.
006330     MOVE CF1100-FIRST-PRINCIPAL  TO WS-AMORT-PRINCIPAL.
006340     MOVE CF1100-FIRST-RATE-ANN   TO WS-AMORT-RATE.
006350     MOVE WS-FIRST-AMORT-EFF      TO WS-AMORT-TERM-YEARS.
006360     MOVE WS-FIRST-IO-EFF         TO WS-AMORT-IO-YEARS.
006370     PERFORM D025-AMORT-ENGINE THRU D025-EXIT.
006380*
006390 D030-BUILD-AMORT-SECOND.
006400*    A PROPERTY BOUGHT ALL-CASH OR WITH A SINGLE MORTGAGE CARRIES
006410*    CF1100-SECOND-PRINCIPAL = ZERO ON THE REQUEST RECORD - THAT
006420*    IS NOT HANDLED BY A SEPARATE "HAS-2ND-LOAN" SWITCH, IT FALLS
006430*    STRAIGHT THROUGH TO D025'S OWN WS-AMORT-PRINCIPAL NOT > ZERO
006440*    BRANCH BELOW, WHICH ZERO-FILLS THE WHOLE 2ND-LOAN ROW OF
006450*    WS-AMORT-TABLE.  NO INTEREST-ONLY PERIOD ON THE 2ND LOAN.
006460     MOVE 2                       TO WS-AMORT-LOAN-IDX.
006470     MOVE CF1100-SECOND-PRINCIPAL TO WS-AMORT-PRINCIPAL.
006480     MOVE CF1100-SECOND-RATE-ANN  TO WS-AMORT-RATE.
006490     MOVE WS-SECOND-AMORT-EFF     TO WS-AMORT-TERM-YEARS.
006500     MOVE ZERO                    TO WS-AMORT-IO-YEARS.
006510     PERFORM D025-AMORT-ENGINE THRU D025-EXIT.
006520*
006530******************************************************************
006540*    D025 - THE "AMORT" HELPER.  FIXED-RATE LEVEL-PAYMENT         *
006550*    AMORTIZATION WITH AN OPTIONAL LEADING INTEREST-ONLY PERIOD.  *
006560*    PARAMETERS ARE WS-AMORT-PRINCIPAL/RATE/TERM-YEARS/IO-YEARS;  *
006570*    RESULTS GO INTO WS-AMORT-TABLE FOR WS-AMORT-LOAN-IDX, ONE    *
006580*    ROW PER PROJECTION YEAR 1..HOLD-YEARS-EFF.  CALLED ONCE PER  *
006590*    LOAN FROM D020/D030 ABOVE.  SEE WS-AMORT-PAYMENT-EDIT IN     *
006600*    WORKING-STORAGE FOR THE SNAP-DUMP OVERLAY ON THE COMPUTED    *
006610*    LEVEL PAYMENT.                                               *
006620******************************************************************
006630 D025-AMORT-ENGINE.
006640*    AN INTEREST-ONLY PERIOD CANNOT EXCEED THE LOAN'S OWN TERM -
006650*    CLAMP RATHER THAN LET WS-AMORT-REMAINING GO NEGATIVE BELOW.
006660     IF WS-AMORT-IO-YEARS > WS-AMORT-TERM-YEARS
006670         MOVE WS-AMORT-TERM-YEARS TO WS-AMORT-IO-YEARS
006680     END-IF.
006690*    YEARS OF ACTUAL (NON-INTEREST-ONLY) AMORTIZATION REMAINING
006700*    AFTER THE IO PERIOD.
006710     COMPUTE WS-AMORT-REMAINING =
006720         WS-AMORT-TERM-YEARS - WS-AMORT-IO-YEARS.
006730*    NO PRINCIPAL (2ND LOAN NOT TAKEN, OR AN ALL-CASH DEAL) -
006740*    ZERO-FILL EVERY YEAR'S ROW AND SKIP THE PAYMENT MATH
006750*    ENTIRELY RATHER THAN DIVIDE BY A ZERO-BALANCE LOAN.
006760     IF WS-AMORT-PRINCIPAL NOT > ZERO
006770         PERFORM D026-AMORT-ZERO-YEAR THRU D026-AMORT-ZY-EXIT
006780             VARYING WS-AMORT-YR FROM 1 BY 1
006790             UNTIL WS-AMORT-YR > WS-HOLD-YEARS-EFF
006800         GO TO D025-EXIT
006810     END-IF.
006820*    LEVEL-PAYMENT CALCULATION - THE STANDARD FIXED-RATE
006830*    AMORTIZATION FORMULA.  A ZERO INTEREST RATE DEGENERATES THE
006840*    FORMULA TO A DIVIDE-BY-ZERO, SO IT IS BROKEN
006850*    OUT AS ITS OWN CASE (STRAIGHT-LINE PRINCIPAL, NO INTEREST).
006860*    WHEN THE WHOLE TERM IS INTEREST-ONLY (REMAINING = ZERO) THE
006870*    "PAYMENT" IS JUST ONE YEAR'S INTEREST, SINCE NO PRINCIPAL
006880*    AMORTIZATION YEAR EVER RUNS.
006890     IF WS-AMORT-RATE = ZERO
006900         IF WS-AMORT-REMAINING > ZERO
006910             COMPUTE WS-AMORT-PAYMENT ROUNDED =
006920                 WS-AMORT-PRINCIPAL / WS-AMORT-REMAINING
006930         ELSE
006940             MOVE ZERO TO WS-AMORT-PAYMENT
006950         END-IF
006960     ELSE
006970         IF WS-AMORT-REMAINING > ZERO
006980*            STANDARD LEVEL-PAYMENT FORMULA, WORKED IN TWO STEPS
006990*            THROUGH WS-AMORT-FACTOR-REMAIN AND WS-AMORT-DENOM SO
007000*            NEITHER INTERMEDIATE COMP-3 FIELD OVERFLOWS ITS
007010*            PICTURE ON A LONG TERM AT A HIGH RATE:
007020*              PAYMENT = (PRINCIPAL * RATE) /
007030*                        (1 - (1+RATE) ** -REMAINING)
007040             COMPUTE WS-AMORT-FACTOR-REMAIN =
007050                 (1 + WS-AMORT-RATE) ** WS-AMORT-REMAINING
007060             COMPUTE WS-AMORT-DENOM =
007070                 1 - (1 / WS-AMORT-FACTOR-REMAIN)
007080             COMPUTE WS-AMORT-PAYMENT ROUNDED =
007090                 (WS-AMORT-PRINCIPAL * WS-AMORT-RATE) /
007100                  WS-AMORT-DENOM
007110         ELSE
007120             COMPUTE WS-AMORT-PAYMENT ROUNDED =
007130                 WS-AMORT-PRINCIPAL * WS-AMORT-RATE
007140         END-IF
007150     END-IF.
007160     PERFORM D026-AMORT-ONE-YEAR THRU D026-AMORT-OY-EXIT
007170         VARYING WS-AMORT-YR FROM 1 BY 1
007180         UNTIL WS-AMORT-YR > WS-HOLD-YEARS-EFF.
007190 D025-EXIT.
007200     EXIT.
007210*
007220*    D026-AMORT-ZERO-YEAR - ONE ROW OF A ZERO-PRINCIPAL LOAN'S
007230*    SCHEDULE.  EVERY FIGURE IS ZERO; THIS PARAGRAPH EXISTS SO
007240*    THE 2ND-LOAN-ABSENT CASE STILL PRODUCES A FULLY-POPULATED
007250*    WS-AMORT-TABLE ROW FOR F010 TO READ WITHOUT A SPECIAL CASE.
007260 D026-AMORT-ZERO-YEAR.
007270     MOVE ZERO TO WS-AT-BALANCE (WS-AMORT-LOAN-IDX, WS-AMORT-YR).
007280     MOVE ZERO TO WS-AT-DEBT-SERVICE
007290                      (WS-AMORT-LOAN-IDX, WS-AMORT-YR).
007300     MOVE ZERO TO WS-AT-PRINCIPAL-PD
007310                      (WS-AMORT-LOAN-IDX, WS-AMORT-YR).
007320 D026-AMORT-ZY-EXIT.
007330     EXIT.
007340*
007350*    D026-AMORT-ONE-YEAR - ONE ROW OF THE SCHEDULE FOR A LOAN
007360*    THAT DOES HAVE PRINCIPAL.  WS-AMORT-PRIOR-BAL IS THE LOAN
007370*    BALANCE AS OF THE START OF THIS YEAR - THE ORIGINAL
007380*    PRINCIPAL FOR YEAR 1, OTHERWISE LAST YEAR'S ENDING BALANCE
007390*    PULLED BACK OUT OF WS-AMORT-TABLE.
007400 D026-AMORT-ONE-YEAR.
007410     IF WS-AMORT-YR = 1
007420         MOVE WS-AMORT-PRINCIPAL TO WS-AMORT-PRIOR-BAL
007430     ELSE
007440         COMPUTE SUB-1 = WS-AMORT-YR - 1
007450         MOVE WS-AT-BALANCE (WS-AMORT-LOAN-IDX, SUB-1)
007460             TO WS-AMORT-PRIOR-BAL
007470     END-IF.
007480*    WHILE STILL INSIDE THE INTEREST-ONLY PERIOD THE BALANCE
007490*    NEVER MOVES, DEBT SERVICE IS JUST ONE YEAR'S INTEREST ON
007500*    THE UNTOUCHED PRINCIPAL, AND NO PRINCIPAL IS PAID DOWN.
007510     IF WS-AMORT-YR NOT > WS-AMORT-IO-YEARS
007520         MOVE WS-AMORT-PRINCIPAL TO
007530             WS-AT-BALANCE (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
007540         COMPUTE WS-AT-DEBT-SERVICE
007550                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) ROUNDED =
007560             WS-AMORT-PRINCIPAL * WS-AMORT-RATE
007570         MOVE ZERO TO
007580             WS-AT-PRINCIPAL-PD (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
007590     ELSE
007600*        PAST THE IO PERIOD - DEBT SERVICE IS THE LEVEL PAYMENT
007610*        COMPUTED ONCE IN D025.  WS-AMORT-K COUNTS AMORTIZING
007620*        YEARS ELAPSED (1 ON THE FIRST AMORTIZING YEAR) SO THE
007630*        CLOSED-FORM BALANCE FORMULA BELOW CAN BE EVALUATED
007640*        DIRECTLY FOR THIS YEAR WITHOUT WALKING MONTH BY MONTH.
007650         COMPUTE WS-AMORT-K = WS-AMORT-YR - WS-AMORT-IO-YEARS
007660         MOVE WS-AMORT-PAYMENT TO
007670             WS-AT-DEBT-SERVICE (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
007680         IF WS-AMORT-RATE = ZERO
007690*            ZERO-RATE CASE - BALANCE STEPS DOWN BY A STRAIGHT
007700*            (PAYMENT * YEARS-ELAPSED) EACH YEAR.
007710             COMPUTE WS-AT-BALANCE
007720                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) ROUNDED =
007730                 WS-AMORT-PRINCIPAL -
007740                 (WS-AMORT-PAYMENT * WS-AMORT-K)
007750         ELSE
007760*            CLOSED-FORM REMAINING-BALANCE FORMULA AFTER K
007770*            AMORTIZING PAYMENTS:
007780*              BAL = PRINCIPAL*(1+RATE)**K -
007790*                    PAYMENT*((1+RATE)**K - 1)/RATE
007800             COMPUTE WS-AMORT-FACTOR-K =
007810                 (1 + WS-AMORT-RATE) ** WS-AMORT-K
007820             COMPUTE WS-AT-BALANCE
007830                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) ROUNDED =
007840                 (WS-AMORT-PRINCIPAL * WS-AMORT-FACTOR-K) -
007850                 (WS-AMORT-PAYMENT * (WS-AMORT-FACTOR-K - 1) /
007860                  WS-AMORT-RATE)
007870         END-IF
007880*        ROUNDING ON A FINAL PAYMENT CAN DRIVE THE BALANCE A
007890*        HAIR NEGATIVE - FLOOR AT ZERO, A PAID-OFF LOAN STAYS
007900*        PAID OFF.
007910         IF WS-AT-BALANCE
007920                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) < ZERO
007930             MOVE ZERO TO
007940                 WS-AT-BALANCE (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
007950         END-IF
007960*        PRINCIPAL PAID THIS YEAR = START-OF-YEAR BALANCE LESS
007970*        END-OF-YEAR BALANCE, ALSO FLOORED AT ZERO FOR THE SAME
007980*        ROUNDING REASON.
007990         COMPUTE WS-AT-PRINCIPAL-PD
008000                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) =
008010             WS-AMORT-PRIOR-BAL -
008020             WS-AT-BALANCE (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
008030         IF WS-AT-PRINCIPAL-PD
008040                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR) < ZERO
008050             MOVE ZERO TO WS-AT-PRINCIPAL-PD
008060                 (WS-AMORT-LOAN-IDX, WS-AMORT-YR)
008070         END-IF
008080     END-IF.
008090 D026-AMORT-OY-EXIT.
008100     EXIT.
008110*
008120*-----------------------------------------------------------------
008130*    D040 - YEAR-1 TOTAL DEBT SERVICE AND DSCR
008140*    PULLS YEAR-1'S ROW (SUBSCRIPT 1) OUT OF BOTH LOANS' TABLES
008150*    BUILT ABOVE AND ADDS THE FLAT OTHER-FINANCING-COST LINE
008160*    (MONTHLY ON THE REQUEST RECORD, ANNUALIZED HERE) FOR THE
008170*    PROPERTY'S TOTAL ANNUAL DEBT SERVICE.  DSCR IS NOI OVER
008180*    DEBT SERVICE, ZERO-GUARDED PER THE NOTE ON CF1200-DSCR-Y1.
008190*-----------------------------------------------------------------
008200 D040-COMPUTE-YEAR1-DEBT-SVC.
008210     COMPUTE WS-ANN-DEBT-SVC-Y1 =
008220         WS-AT-DEBT-SERVICE (1, 1) + WS-AT-DEBT-SERVICE (2, 1) +
008230         (CF1100-OTHER-MTH-FIN-CST * 12).
008240     IF WS-ANN-DEBT-SVC-Y1 > ZERO
008250         COMPUTE CF1200-DSCR-Y1 ROUNDED =
008260             WS-NOI-Y1 / WS-ANN-DEBT-SVC-Y1
008270     ELSE
008280         MOVE ZERO TO CF1200-DSCR-Y1
008290     END-IF.
008300*
008310*-----------------------------------------------------------------
008320*    D050 - REAL PURCHASE PRICE AND CASH TO CLOSE
008330*    RPP (REAL PURCHASE PRICE) = OFFER PRICE PLUS ALL TEN
008340*    CLOSING-COST LINES.  CASH TO CLOSE = RPP LESS BOTH LOANS'
008350*    ORIGINAL PRINCIPAL - THE BUYER'S OUT-OF-POCKET EQUITY,
008360*    WHICH SEEDS THE CASH-FLOW TABLE AT E020.
008370*-----------------------------------------------------------------
008380 D050-COMPUTE-RPP-CASH-TO-CLOSE.
008390     COMPUTE WS-RPP =
008400         CF1100-OFFER-PRICE    + CF1100-CC-REPAIRS
008410       + CF1100-CC-REPAIRS-CONT + CF1100-CC-LENDER-FEE
008420       + CF1100-CC-BROKER-FEE   + CF1100-CC-ENVIRONMENTALS
008430       + CF1100-CC-INSPECTIONS  + CF1100-CC-APPRAISALS
008440       + CF1100-CC-TRANSFER-TAX + CF1100-CC-LEGAL-CLOSE
008450       + CF1100-CC-OTHER-CLOSING.
008460     COMPUTE WS-CASH-TO-CLOSE =
008470         WS-RPP - CF1100-FIRST-PRINCIPAL -
008480         CF1100-SECOND-PRINCIPAL.
008490*
008500*-----------------------------------------------------------------
008510*    D060 - YEAR-1 KPIS - CAP RATES, GRM, PER-UNIT, LTV/LTPP, ROI
008520*    EVERY RATIO BELOW IS LEFT AT ZERO RATHER THAN ABENDING WHEN
008530*    ITS DENOMINATOR IS NOT POSITIVE - THIS SHOP'S STANDING
008540*    "NOT COMPUTED" CONVENTION FOR A RATIO, SAME AS CF1200-DSCR-
008550*    Y1 ABOVE.  SEE CF1200.CBL'S COMMENTS FOR WHAT EACH RATIO
008560*    MEANS BUSINESS-WISE.
008570*-----------------------------------------------------------------
008580 D060-COMPUTE-YEAR1-KPIS.
008590*    CAP RATE ON PURCHASE PRICE - NOI OVER WHAT THE BUYER
008600*    ACTUALLY PAID.
008610     IF CF1100-OFFER-PRICE > ZERO
008620         COMPUTE CF1200-CAP-RATE-PP-Y1 ROUNDED =
008630             WS-NOI-Y1 / CF1100-OFFER-PRICE
008640     ELSE
008650         MOVE ZERO TO CF1200-CAP-RATE-PP-Y1
008660     END-IF.
008670*    CAP RATE ON APPRAISED FMV, NOT PURCHASE PRICE - WILL DIFFER
008680*    FROM CAP-RATE-PP-Y1 ABOVE WHENEVER THE DEAL PRICE IS NOT
008690*    THE APPRAISED VALUE.
008700     IF CF1100-FMV > ZERO
008710         COMPUTE CF1200-CAP-RATE-FMV-Y1 ROUNDED =
008720             WS-NOI-Y1 / CF1100-FMV
008730     ELSE
008740         MOVE ZERO TO CF1200-CAP-RATE-FMV-Y1
008750     END-IF.
008760*    GROSS RENT MULTIPLIER - PRICE DIVIDED BY GROSS RENTS, NOT
008770*    EGI - THE CLASSIC QUICK-SCREEN MULTIPLE.
008780     IF CF1100-GROSS-RENTS-ANN > ZERO
008790         COMPUTE CF1200-GRM-Y1 ROUNDED =
008800             CF1100-OFFER-PRICE / CF1100-GROSS-RENTS-ANN
008810     ELSE
008820         MOVE ZERO TO CF1200-GRM-Y1
008830     END-IF.
008840*    AVERAGE MONTHLY RENT PER UNIT - GROSS RENTS DIVIDED BY
008850*    TWELVE, THEN BY UNIT COUNT.
008860     IF CF1100-NUMBER-OF-UNITS > ZERO AND
008870        CF1100-GROSS-RENTS-ANN > ZERO
008880         COMPUTE CF1200-AVG-RENT-UNIT-Y1 ROUNDED =
008890             (CF1100-GROSS-RENTS-ANN / 12) /
008900              CF1100-NUMBER-OF-UNITS
008910     ELSE
008920         MOVE ZERO TO CF1200-AVG-RENT-UNIT-Y1
008930     END-IF.
008940*    MONTHLY CASH FLOW AFTER DEBT SERVICE, KEPT IN THE EXTRA-
008950*    PRECISION WORK FIELD SO CASHFL-UNIT-MO-Y1 BELOW DIVIDES
008960*    AGAINST THE FULL PRECISION FIGURE RATHER THAN THE ROUNDED
008970*    CF1200 COPY.
008980     COMPUTE WS-MONTHLY-PROFIT-Y1 =
008990         (WS-NOI-Y1 - WS-ANN-DEBT-SVC-Y1) / 12.
009000     COMPUTE CF1200-MONTHLY-PROFIT-Y1 ROUNDED =
009010         WS-MONTHLY-PROFIT-Y1.
009020*    MONTHLY CASH FLOW PER UNIT - MONTHLY-PROFIT-Y1 SPREAD
009030*    ACROSS THE UNIT COUNT.
009040     IF CF1100-NUMBER-OF-UNITS > ZERO
009050         COMPUTE CF1200-CASHFL-UNIT-MO-Y1 ROUNDED =
009060             WS-MONTHLY-PROFIT-Y1 / CF1100-NUMBER-OF-UNITS
009070     ELSE
009080         MOVE ZERO TO CF1200-CASHFL-UNIT-MO-Y1
009090     END-IF.
009100*    LOAN-TO-VALUE (AGAINST FMV) AND LOAN-TO-PURCHASE-PRICE -
009110*    BOTH MEASURE LEVERAGE ON THE 1ST LOAN ONLY - THE DESK
009120*    DOES NOT BLEND IN A 2ND LOAN FOR EITHER RATIO.
009130     IF CF1100-FMV > ZERO
009140         COMPUTE CF1200-LTV-FMV ROUNDED =
009150             CF1100-FIRST-PRINCIPAL / CF1100-FMV
009160     ELSE
009170         MOVE ZERO TO CF1200-LTV-FMV
009180     END-IF.
009190     IF CF1100-OFFER-PRICE > ZERO
009200         COMPUTE CF1200-LTPP-PP ROUNDED =
009210             CF1100-FIRST-PRINCIPAL / CF1100-OFFER-PRICE
009220     ELSE
009230         MOVE ZERO TO CF1200-LTPP-PP
009240     END-IF.
009250*    CASH-ON-CASH RETURN - YEAR-1 CASH FLOW AFTER DEBT SERVICE
009260*    OVER THE BUYER'S CASH-TO-CLOSE - THE DESK'S STANDARD
009270*    FIRST-YEAR RETURN MEASURE.
009280     IF WS-CASH-TO-CLOSE > ZERO
009290         COMPUTE CF1200-CASH-ON-CASH-Y1 ROUNDED =
009300             (WS-NOI-Y1 - WS-ANN-DEBT-SVC-Y1) /
009310              WS-CASH-TO-CLOSE
009320     ELSE
009330         MOVE ZERO TO CF1200-CASH-ON-CASH-Y1
009340     END-IF.
009350*    EQUITY-BUILD ROI - YEAR-1 PRINCIPAL PAYDOWN ON BOTH LOANS
009360*    OVER CASH-TO-CLOSE.
009370     IF WS-CASH-TO-CLOSE > ZERO
009380         COMPUTE CF1200-EQUITY-ROI-Y1 ROUNDED =
009390             (WS-AT-PRINCIPAL-PD (1, 1) +
009400              WS-AT-PRINCIPAL-PD (2, 1)) / WS-CASH-TO-CLOSE
009410     ELSE
009420         MOVE ZERO TO CF1200-EQUITY-ROI-Y1
009430     END-IF.
009440*    APPRECIATION ROI - ONE YEAR'S DOLLAR APPRECIATION ON THE
009450*    APPRAISED FMV OVER CASH-TO-CLOSE.
009460     IF WS-CASH-TO-CLOSE > ZERO AND CF1100-FMV > ZERO
009470         COMPUTE CF1200-APPREC-ROI-Y1 ROUNDED =
009480             (CF1100-FMV * CF1100-ANNUAL-APPREC) /
009490              WS-CASH-TO-CLOSE
009500     ELSE
009510         MOVE ZERO TO CF1200-APPREC-ROI-Y1
009520     END-IF.
009530*    TOTAL ROI - SIMPLE SUM OF THE THREE COMPONENTS ABOVE.
009540     COMPUTE CF1200-TOTAL-ROI-Y1 ROUNDED =
009550         CF1200-CASH-ON-CASH-Y1 + CF1200-EQUITY-ROI-Y1 +
009560         CF1200-APPREC-ROI-Y1.
009570*    FORCED-APPRECIATION ROI - THE GAP BETWEEN APPRAISED FMV AND
009580*    WHAT THE BUYER ACTUALLY PAID (RPP) OVER CASH-TO-CLOSE -
009590*    VALUE CREATED AT THE CLOSING TABLE BY BUYING BELOW
009600*    APPRAISAL.
009610     IF WS-CASH-TO-CLOSE > ZERO
009620         COMPUTE CF1200-FORCED-APPREC-ROI ROUNDED =
009630             (CF1100-FMV - WS-RPP) / WS-CASH-TO-CLOSE
009640     ELSE
009650         MOVE ZERO TO CF1200-FORCED-APPREC-ROI
009660     END-IF.
009670*
009680*-----------------------------------------------------------------
009690*    BUILD THE CASHFLOW-SUMMARY RECORD - IRR/EQUITY-MULTIPLE/
009700*    SALE-PROCEEDS-NET ARE FILLED IN BY H010 AFTER THE
009710*    PROJECTION LOOP.  THE RECORD IS NOT WRITTEN UNTIL H010 -
009720*    THIS IS A SEQUENTIAL OUTPUT FILE, SO THE SHOP WRITES IT
009730*    EXACTLY ONCE, FULLY POPULATED, RATHER THAN REWRITING IT.
009740*-----------------------------------------------------------------
009750*-----------------------------------------------------------------
009760*    E010 - COPY THE ADDRESS BLOCK AND THE YEAR-1 INCOME/DEBT
009770*    FIGURES ALREADY COMPUTED BY D010/D040 ACROSS INTO CF1200-REC.
009780*    ROUNDED ON EVERY COMPUTE HERE - THE WS-YEAR1-WORK FIELDS CARRY
009790*    TWO MORE DECIMAL PLACES OF INTERMEDIATE PRECISION THAN THE
009800*    OUTPUT RECORD KEEPS, SO THIS IS WHERE THAT PRECISION IS GIVEN
009810*    UP, ONCE, ON THE WAY TO THE OUTPUT FILE.  NOT YET WRITTEN -
009820*    THE REST OF CF1200-REC (RATIOS, ROI, EXIT SUMMARY) IS STILL
009830*    TO COME FROM D060 AND G010/G020 BEFORE H010 WRITES IT.
009840*-----------------------------------------------------------------
009850 E010-BUILD-SUMMARY-PARTIAL.
009860*    ADDRESS BLOCK PASSES THROUGH UNCHANGED FROM THE REQUEST
009870*    RECORD SO CF1200-REC CAN STAND ALONE ON THE OUTPUT FILE.
009880     MOVE CF1100-ADDRESS         TO CF1200-ADDRESS.
009890     MOVE CF1100-CITY            TO CF1200-CITY.
009900     MOVE CF1100-STATE           TO CF1200-STATE.
009910     MOVE CF1100-ZIP             TO CF1200-ZIP.
009920*    ACQUISITION SUMMARY - SEE D050 FOR HOW WS-RPP AND
009930*    WS-CASH-TO-CLOSE WERE DERIVED.
009940     COMPUTE CF1200-RPP           ROUNDED = WS-RPP.
009950     COMPUTE CF1200-CASH-TO-CLOSE ROUNDED = WS-CASH-TO-CLOSE.
009960*    YEAR-1 INCOME STACK - SEE D010 FOR EACH FIGURE'S FORMULA.
009970     COMPUTE CF1200-TOTAL-INCOME-Y1  ROUNDED =
009980         WS-TOTAL-INCOME-Y1.
009990     COMPUTE CF1200-VACANCY-LOSS-Y1  ROUNDED =
010000         WS-VACANCY-LOSS-Y1.
010010     COMPUTE CF1200-EGI-Y1           ROUNDED = WS-EGI-Y1.
010020     COMPUTE CF1200-TOTAL-EXPENSE-Y1 ROUNDED = WS-TOTAL-EXP-Y1.
010030     COMPUTE CF1200-NOI-Y1           ROUNDED = WS-NOI-Y1.
010040*    YEAR-1 DEBT SERVICE - SEE D040.
010050     COMPUTE CF1200-ANN-DEBT-SVC-Y1  ROUNDED =
010060         WS-ANN-DEBT-SVC-Y1.
010070*
010080*    E020 SEEDS THE CASH-FLOW-BY-YEAR TABLE AT SUBSCRIPT 1 WITH
010090*    THE NEGATIVE OF THE BUYER'S CASH-TO-CLOSE - THIS IS "YEAR 0"
010100*    OF THE HOLD PERIOD ON THE DESK'S CASH-FLOW TIMELINE, SHIFTED UP ONE
010110*    SUBSCRIPT SINCE COBOL TABLES ARE 1-BASED.  EVERY SUBSEQUENT
010120*    SUBSCRIPT (Y+1) IS FILLED BY F010 BELOW, ONE PER HOLD YEAR.
010130*    THIS TABLE FEEDS BOTH G010 (EQUITY MULTIPLE) AND G020 (IRR).
010140 E020-INIT-CASHFLOW-TABLE.
010150     COMPUTE WS-CF-AMOUNT (1) = ZERO - WS-CASH-TO-CLOSE.
010160*
010170******************************************************************
010180*    F010 - PROJECTION LOOP, ONE PASS PER HOLD-YEAR               *
010190*    PERFORMED VARYING WS-CF-YEAR FROM 1 THROUGH WS-HOLD-YEARS-   *
010200*    EFF FROM C010-PROCESS-ONE-PROPERTY.  THIS PARAGRAPH RE-     *
010210*    DERIVES EVERY FIGURE D010 ALREADY DERIVED FOR YEAR 1, BUT    *
010220*    GROWN FORWARD BY THE APPROPRIATE COMPOUND RATE - SEE THE     *
010230*    BANNER OVER D010 ABOVE FOR WHY THE TWO PARAGRAPHS MUST BE    *
010240*    KEPT IN STEP.  EACH PASS WRITES ONE CF1300-REC (ONE YEAR     *
010250*    ROW) AND ADDS ONE ENTRY TO THE CASH-FLOW-BY-YEAR TABLE.       *
010260*    THE FINAL PASS (WS-CF-YEAR = WS-HOLD-YEARS-EFF) ALSO RUNS    *
010270*    THE EXIT/SALE CALCULATION AND ROLLS THE NET SALE PROCEEDS    *
010280*    INTO THAT SAME YEAR'S CASH-FLOW-TABLE ENTRY.                 *
010290******************************************************************
010300 F010-PROJECTION-LOOP.
010310*    THREE INDEPENDENT COMPOUND GROWTH FACTORS - RENTS/INCOME AND
010320*    EXPENSES GROW FROM THE YEAR-1 ACTUALS (EXPONENT YEAR-1, SO
010330*    YEAR 1 ITSELF IS UNGROWN); PROPERTY VALUE COMPOUNDS FROM THE
010340*    ACQUISITION DATE ITSELF (EXPONENT YEAR, NOT YEAR-1) - THE
010350*    DESK'S STANDARD TREATMENT OF VALUE GROWTH VS. OPERATING GROWTH.
010360     COMPUTE WS-GROWTH-FACTOR-RENT =
010370         (1 + CF1100-RENT-GROWTH) ** (WS-CF-YEAR - 1).
010380     COMPUTE WS-GROWTH-FACTOR-EXP =
010390         (1 + CF1100-EXPENSE-GROWTH) ** (WS-CF-YEAR - 1).
010400     COMPUTE WS-GROWTH-FACTOR-APPR =
010410         (1 + CF1100-ANNUAL-APPREC) ** WS-CF-YEAR.
010420*    TOTAL INCOME FOR THIS YEAR - YEAR-1 TOTAL INCOME GROWN BY
010430*    THE RENT-GROWTH FACTOR (SAME FORMULA AS D010, GROWN).
010440     COMPUTE WS-YR-TOTAL-INCOME =
010450         WS-TOTAL-INCOME-Y1 * WS-GROWTH-FACTOR-RENT.
010460*    VACANCY LOSS AND EGI RECOMPUTED OFF THE GROWN TOTAL INCOME -
010470*    SAME VACANCY-RATE APPLIES EVERY YEAR, NOT ITSELF GROWN.
010480     COMPUTE WS-YR-VACANCY-LOSS =
010490         WS-YR-TOTAL-INCOME * CF1100-VACANCY-RATE * -1.
010500     COMPUTE WS-YR-EGI = WS-YR-TOTAL-INCOME + WS-YR-VACANCY-LOSS.
010510*    MANAGEMENT-FEE BASE FOR THIS YEAR - SAME GROSS-RENTS-VS-EGI
010520*    SWITCH AS D010, BUT GROSS RENTS ARE GROWN BY THE RENT-
010530*    GROWTH FACTOR SINCE THERE IS NO WS-YR-GROSS-RENTS FIELD OF
010540*    ITS OWN.
010550     IF WS-MGMT-BASE-UC = 'GROSS_RENTS'
010560         COMPUTE WS-YR-MGMT-BASE-AMT =
010570             CF1100-GROSS-RENTS-ANN * WS-GROWTH-FACTOR-RENT
010580     ELSE
010590         MOVE WS-YR-EGI TO WS-YR-MGMT-BASE-AMT
010600     END-IF.
010610     IF WS-YR-MGMT-BASE-AMT < ZERO
010620         MOVE ZERO TO WS-YR-MGMT-BASE-AMT
010630     END-IF.
010640     COMPUTE WS-YR-MANAGEMENT =
010650         CF1100-MANAGEMENT-RATE * WS-YR-MGMT-BASE-AMT.
010660*    REPAIRS THIS YEAR - REPAIRS-RATE AGAINST GROWN GROSS RENTS,
010670*    SAME RATE-BASED TREATMENT AS D010.
010680     COMPUTE WS-YR-REPAIRS =
010690         CF1100-REPAIRS-RATE * CF1100-GROSS-RENTS-ANN *
010700         WS-GROWTH-FACTOR-RENT.
010710*    THE TWENTY-LINE FLAT-EXPENSE BUCKET IS CARRIED AS ONE GROWN
010720*    FIGURE, NOT RE-SUMMED LINE BY LINE - GROWN BY THE EXPENSE-
010730*    GROWTH FACTOR, NOT THE RENT-GROWTH FACTOR.
010740     COMPUTE WS-YR-FLAT-OPEX =
010750         WS-FLAT-OPEX-Y1 * WS-GROWTH-FACTOR-EXP.
010760     COMPUTE WS-YR-TOTAL-EXPENSES =
010770         WS-YR-MANAGEMENT + WS-YR-REPAIRS + WS-YR-FLAT-OPEX.
010780     COMPUTE WS-YR-NOI = WS-YR-EGI - WS-YR-TOTAL-EXPENSES.
010790*    DEBT SERVICE FOR THIS YEAR - PULLED STRAIGHT OUT OF BOTH
010800*    LOANS' AMORTIZATION TABLES AT SUBSCRIPT WS-CF-YEAR (BUILT
010810*    ONCE, UP FRONT, BY D020/D030/D025) PLUS THE FLAT OTHER-
010820*    FINANCING-COST LINE, ANNUALIZED - NOT GROWN, SINCE DEBT
010830*    SERVICE ON A FIXED-RATE LOAN DOES NOT INFLATE.
010840     COMPUTE WS-YR-DEBT-SERVICE =
010850         WS-AT-DEBT-SERVICE (1, WS-CF-YEAR) +
010860         WS-AT-DEBT-SERVICE (2, WS-CF-YEAR) +
010870         (CF1100-OTHER-MTH-FIN-CST * 12).
010880     COMPUTE WS-YR-CASHFLOW-BT = WS-YR-NOI - WS-YR-DEBT-SERVICE.
010890*    PROPERTY VALUE THIS YEAR - OFFER PRICE GROWN BY THE
010900*    APPRECIATION FACTOR (EXPONENT YEAR, COMPOUNDING FROM THE
010910*    ACQUISITION DATE - SEE THE BANNER ABOVE).  ON THE FINAL
010920*    HOLD YEAR THIS SAME FIGURE FEEDS THE EXIT/SALE CALCULATION
010930*    BELOW.
010940     COMPUTE WS-YR-PROPERTY-VALUE =
010950         CF1100-OFFER-PRICE * WS-GROWTH-FACTOR-APPR.
010960     MOVE SPACES TO CF1300-REC.
010970     MOVE WS-CF-YEAR TO CF1300-YEAR.
010980     COMPUTE CF1300-TOTAL-INCOME     ROUNDED =
010990         WS-YR-TOTAL-INCOME.
011000     COMPUTE CF1300-VACANCY-LOSS     ROUNDED =
011010         WS-YR-VACANCY-LOSS.
011020     COMPUTE CF1300-EGI              ROUNDED = WS-YR-EGI.
011030     COMPUTE CF1300-MANAGEMENT       ROUNDED =
011040         WS-YR-MANAGEMENT.
011050     COMPUTE CF1300-REPAIRS-RATE-BSD ROUNDED = WS-YR-REPAIRS.
011060     COMPUTE CF1300-TOTAL-EXPENSES   ROUNDED =
011070         WS-YR-TOTAL-EXPENSES.
011080     COMPUTE CF1300-NOI              ROUNDED = WS-YR-NOI.
011090     COMPUTE CF1300-DEBT-SERVICE     ROUNDED =
011100         WS-YR-DEBT-SERVICE.
011110     COMPUTE CF1300-CASHFLOW-BT      ROUNDED =
011120         WS-YR-CASHFLOW-BT.
011130     COMPUTE CF1300-END-BAL-FIRST    ROUNDED =
011140         WS-AT-BALANCE (1, WS-CF-YEAR).
011150     COMPUTE CF1300-END-BAL-SECOND   ROUNDED =
011160         WS-AT-BALANCE (2, WS-CF-YEAR).
011170     COMPUTE CF1300-PROPERTY-VALUE   ROUNDED =
011180         WS-YR-PROPERTY-VALUE.
011190*    SUB-1 IS THE CASH-FLOW-TABLE SUBSCRIPT FOR THIS YEAR -
011200*    WS-CF-YEAR + 1, SINCE SUBSCRIPT 1 WAS ALREADY CLAIMED BY
011210*    THE NEGATIVE CASH-TO-CLOSE SEEDED IN E020.
011220     COMPUTE SUB-1 = WS-CF-YEAR + 1.
011230     MOVE WS-YR-CASHFLOW-BT TO WS-CF-AMOUNT (SUB-1).
011240*    FINAL HOLD YEAR ONLY - EXIT/SALE CALCULATION.  SALE COSTS
011250*    ARE EXIT-COST-RATE AGAINST THE GROWN PROPERTY VALUE; NET
011260*    SALE PROCEEDS ARE THAT VALUE LESS SALE COSTS LESS BOTH
011270*    LOANS' REMAINING BALANCES AT THE END OF THE HOLD PERIOD -
011280*    THE STANDARD EXIT/DISPOSITION CALCULATION.  NET SALE
011290*    PROCEEDS ARE ADDED ON TOP OF (NOT IN PLACE OF) THAT YEAR'S
011300*    OPERATING CASH FLOW ALREADY MOVED INTO WS-CF-AMOUNT ABOVE,
011310*    SO THE FINAL YEAR'S TOTAL IS OPERATING PLUS SALE TOGETHER.
011320     IF WS-CF-YEAR = WS-HOLD-YEARS-EFF
011330         COMPUTE WS-YR-SALE-COSTS =
011340             WS-YR-PROPERTY-VALUE * CF1100-EXIT-COST-RATE
011350         COMPUTE WS-YR-NET-SALE =
011360             WS-YR-PROPERTY-VALUE - WS-YR-SALE-COSTS -
011370             (WS-AT-BALANCE (1, WS-CF-YEAR) +
011380              WS-AT-BALANCE (2, WS-CF-YEAR))
011390         COMPUTE CF1200-SALE-PROCEEDS-NET ROUNDED =
011400             WS-YR-NET-SALE
011410         ADD WS-YR-NET-SALE TO WS-CF-AMOUNT (SUB-1)
011420     END-IF.
011430     WRITE CF1300-REC.
011440 F010-EXIT.
011450     EXIT.
011460*
011470******************************************************************
011480*    G010/G011 - EQUITY MULTIPLE - SUM OF STRICTLY-POSITIVE       *
011490*    CASH-FLOW-TABLE ENTRIES OVER -(ENTRY 1), I.E. TOTAL CASH     *
011500*    RETURNED OVER THE INITIAL CASH-TO-CLOSE, THE DESK'S        *
011510*    STANDARD MULTIPLE-ON-EQUITY MEASURE.  ENTRY 1 (THE NEGATIVE *
011520*    CLOSE SEEDED BY E020) IS INCLUDED IN THE POSITIVE-SUM TEST   *
011530*    LIKE EVERY OTHER ENTRY, THE SAME AS EVERY OTHER YEAR -       *
011540*    SINCE IT IS NEGATIVE IT NEVER ADDS TO THE SUM, BUT THERE     *
011550*    IS NO SPECIAL-CASE SKIP OF IT IN THE LOOP BELOW.            *
011560******************************************************************
011570 G010-COMPUTE-EQUITY-MULTIPLE.
011580     MOVE ZERO TO WS-POS-CASHFLOW-SUM.
011590     PERFORM G011-SUM-POSITIVE-CASHFLOW THRU G011-EXIT
011600         VARYING SUB-1 FROM 1 BY 1
011610         UNTIL SUB-1 > WS-HOLD-YEARS-EFF + 1.
011620     IF WS-CF-AMOUNT (1) NOT = ZERO
011630         COMPUTE CF1200-EQUITY-MULTIPLE ROUNDED =
011640             WS-POS-CASHFLOW-SUM / (ZERO - WS-CF-AMOUNT (1))
011650     ELSE
011660         MOVE ZERO TO CF1200-EQUITY-MULTIPLE
011670     END-IF.
011680*
011690*    ONE TABLE ENTRY PER PASS - ADD IT TO THE RUNNING SUM ONLY
011700*    WHEN IT IS STRICTLY POSITIVE CASH RETURNED TO THE BUYER.
011710 G011-SUM-POSITIVE-CASHFLOW.
011720     IF WS-CF-AMOUNT (SUB-1) > ZERO
011730         ADD WS-CF-AMOUNT (SUB-1) TO WS-POS-CASHFLOW-SUM
011740     END-IF.
011750 G011-EXIT.
011760     EXIT.
011770*
011780******************************************************************
011790*    G020/G021/G022 - IRR BY NEWTON-RAPHSON, UP TO 50             *
011800*    ITERATIONS, THE DESK'S STANDARD RETURN MEASURE.  THE        *
011810*    FUNCTION BEING ZEROED IS THE NET-PRESENT-VALUE OF THE       *
011820*    WHOLE CASH-FLOW-BY-YEAR TABLE AT TRIAL DISCOUNT RATE X:     *
011830*         F(X) = SUM OVER T=0..HOLD OF CF(T) / (1+X)**T           *
011840*    WITH DERIVATIVE:                                             *
011850*         F'(X) = SUM OVER T=1..HOLD OF -T*CF(T) / (1+X)**(T+1)    *
011860*    (THE T=0 TERM DROPS OUT OF THE DERIVATIVE SINCE IT DOES NOT  *
011870*    DEPEND ON X).  EACH ITERATION TAKES ONE NEWTON STEP,         *
011880*    X(NEXT) = X - F(X)/F'(X), AND CONVERGES WHEN THE STEP SIZE   *
011890*    |X(NEXT)-X| DROPS BELOW 1E-7.  A ZERO DERIVATIVE (F'(X)=0,   *
011900*    NO LOCAL SLOPE TO STEP ALONG) OR AN ARITHMETIC OVERFLOW ON   *
011910*    ANY OF THE PACKED COMPUTES (ON SIZE ERROR - STANDS IN FOR    *
011920*    A RUNAWAY DISCOUNT RATE BLOWING UP (1+X)**T) ABORTS THE      *
011930*    ITERATION WITHOUT CONVERGING - IRR IS LEFT AT ZERO, THIS     *
011940*    SHOP'S STANDING "NOT COMPUTED" CONVENTION FOR A RATIO.       *
011950******************************************************************
011960 G020-COMPUTE-IRR.
011970*    STARTING GUESS - 10% - A REASONABLE MIDDLE-OF-THE-ROAD
011980*    TRIAL RATE FOR MOST REAL-ESTATE DEALS, GIVING NEWTON-
011990*    RAPHSON A SHORT PATH TO CONVERGENCE ON THE TYPICAL CASE.
012000     MOVE 0.10                TO WS-IRR-X.
012010     MOVE 'N'                 TO WS-IRR-CONVERGED-SW.
012020     MOVE 'N'                 TO WS-IRR-ERROR-SW.
012030     MOVE 1                   TO WS-IRR-ITER.
012040     PERFORM G021-IRR-ITERATION THRU G021-EXIT
012050         UNTIL WS-IRR-ITER > 50
012060            OR IRR-CONVERGED
012070            OR WS-IRR-ERROR.
012080     IF IRR-CONVERGED
012090         COMPUTE CF1200-IRR ROUNDED = WS-IRR-X
012100     ELSE
012110         MOVE ZERO TO CF1200-IRR
012120*        TRACE-SW = 'Y' (SET FROM THE COMMAND-LINE IN A010) DUMPS
012130*        THE LAST TRIAL RATE TO THE CONSOLE VIA THE WS-IRR-X-EDIT
012140*        RAW-BYTE OVERLAY SO OPS CAN SEE HOW FAR THE SOLVER GOT
012150*        BEFORE GIVING UP ON A PROPERTY THAT DID NOT CONVERGE.
012160         IF TRACE-ON
012170             DISPLAY 'IRR NOT CONVERGED, LAST X= ' WS-IRR-X-EDIT
012180                 UPON CRT AT 2001
012190         END-IF
012200     END-IF.
012210 G020-EXIT.
012220     EXIT.
012230*
012240*    ONE NEWTON-RAPHSON STEP.  G022 BELOW ACCUMULATES F(X) AND
012250*    F'(X) ACROSS EVERY CASH-FLOW-TABLE ENTRY BEFORE THIS
012260*    PARAGRAPH TAKES THE STEP ITSELF.
012270 G021-IRR-ITERATION.
012280     MOVE ZERO TO WS-IRR-F.
012290     MOVE ZERO TO WS-IRR-FPRIME.
012300     PERFORM G022-IRR-ACCUM-TERM THRU G022-EXIT
012310         VARYING SUB-1 FROM 1 BY 1
012320         UNTIL SUB-1 > WS-HOLD-YEARS-EFF + 1
012330            OR WS-IRR-ERROR.
012340     IF WS-IRR-ERROR
012350         GO TO G021-EXIT
012360     END-IF.
012370*    A ZERO DERIVATIVE MEANS THE NPV CURVE IS FLAT AT THIS TRIAL
012380*    RATE - NO DIRECTION TO STEP IN, SO THE ITERATION GIVES UP
012390*    RATHER THAN DIVIDE BY ZERO.
012400     IF WS-IRR-FPRIME = ZERO
012410         MOVE 'Y' TO WS-IRR-ERROR-SW
012420         GO TO G021-EXIT
012430     END-IF.
012440*    THE NEWTON STEP ITSELF: X(NEXT) = X - F(X)/F'(X).
012450     COMPUTE WS-IRR-X-NEXT =
012460         WS-IRR-X - (WS-IRR-F / WS-IRR-FPRIME)
012470         ON SIZE ERROR MOVE 'Y' TO WS-IRR-ERROR-SW.
012480     IF WS-IRR-ERROR
012490         GO TO G021-EXIT
012500     END-IF.
012510*    CONVERGENCE TEST - ABSOLUTE VALUE OF THE STEP SIZE AGAINST
012520*    THE 1E-7 TOLERANCE.  WS-IRR-DELTA IS FORCED NON-NEGATIVE
012530*    HERE SINCE COMP-3 ARITHMETIC GIVES NO INTRINSIC ABS FUNCTION
012540*    AND THIS SHOP'S STYLE AVOIDS INTRINSIC FUNCTIONS REGARDLESS.
012550     COMPUTE WS-IRR-DELTA = WS-IRR-X-NEXT - WS-IRR-X.
012560     IF WS-IRR-DELTA < ZERO
012570         COMPUTE WS-IRR-DELTA = ZERO - WS-IRR-DELTA
012580     END-IF.
012590     MOVE WS-IRR-X-NEXT TO WS-IRR-X.
012600     IF WS-IRR-DELTA < 0.0000001
012610         MOVE 'Y' TO WS-IRR-CONVERGED-SW
012620     END-IF.
012630     ADD 1 TO WS-IRR-ITER.
012640 G021-EXIT.
012650     EXIT.
012660*
012670*    G022 - ACCUMULATES ONE CASH-FLOW-TABLE ENTRY'S CONTRIBUTION
012680*    TO F(X) AND F'(X) AT THE CURRENT TRIAL RATE WS-IRR-X.
012690*    WS-IRR-T IS THE ENTRY'S YEAR NUMBER (0 FOR THE INITIAL
012700*    CASH-TO-CLOSE AT SUB-1=1, OTHERWISE SUB-1 - 1).
012710 G022-IRR-ACCUM-TERM.
012720     COMPUTE WS-IRR-T = SUB-1 - 1.
012730*    DISCOUNT FACTOR (1+X)**T FOR THIS YEAR.
012740     COMPUTE WS-IRR-DISCOUNT = (1 + WS-IRR-X) ** WS-IRR-T
012750         ON SIZE ERROR MOVE 'Y' TO WS-IRR-ERROR-SW.
012760     IF WS-IRR-ERROR
012770         GO TO G022-EXIT
012780     END-IF.
012790*    ADD THIS YEAR'S DISCOUNTED CASH FLOW TO THE RUNNING F(X).
012800     COMPUTE WS-IRR-F = WS-IRR-F +
012810         (WS-CF-AMOUNT (SUB-1) / WS-IRR-DISCOUNT)
012820         ON SIZE ERROR MOVE 'Y' TO WS-IRR-ERROR-SW.
012830*    THE T=0 TERM (THE INITIAL CASH-TO-CLOSE) CONTRIBUTES NOTHING
012840*    TO THE DERIVATIVE - ITS EXPONENT IS ZERO, SO D/DX OF A
012850*    CONSTANT IS ZERO - HENCE THE WS-IRR-T > ZERO GUARD BELOW.
012860     IF WS-IRR-T > ZERO AND NOT WS-IRR-ERROR
012870         COMPUTE WS-IRR-FPRIME = WS-IRR-FPRIME -
012880             (WS-IRR-T * WS-CF-AMOUNT (SUB-1) /
012890              (WS-IRR-DISCOUNT * (1 + WS-IRR-X)))
012900             ON SIZE ERROR MOVE 'Y' TO WS-IRR-ERROR-SW
012910     END-IF.
012920 G022-EXIT.
012930     EXIT.
012940*
012950*-----------------------------------------------------------------
012960*    H010 - FINISH AND WRITE THE CASHFLOW-SUMMARY RECORD.  BY
012970*    THIS POINT E010 HAS ALREADY MOVED THE ADDRESS/YEAR-1 BLOCK
012980*    IN, D040/D060 HAVE ALREADY SET DSCR AND THE RATIO/ROI
012990*    BLOCK, F010 HAS ALREADY SET SALE-PROCEEDS-NET, AND G010/
013000*    G020 HAVE ALREADY SET EQUITY-MULTIPLE AND IRR.
013010*-----------------------------------------------------------------
013020 H010-WRITE-SUMMARY-FINAL.
013030*    ONE WRITE, NOT A REWRITE - SEE THE BANNER OVER E010 ABOVE.
013040     WRITE CF1200-REC.
013050*
013060*    Z010 - END OF RUN.  PUTS THE FINAL PROPERTY COUNT ON THE
013070*    CONSOLE FOR OPS' RUN LOG, CLOSES ALL THREE FILES, AND
013080*    STOPS THE RUN - STEP 10 OF THE BATCH FLOW.  THERE IS NO
013090*    RETURN CODE SET HERE BEYOND THE IMPLICIT ZERO FROM A
013100*    NORMAL STOP RUN - A SHORTED REQUEST FILE (ZERO PROPERTIES)
013110*    IS NOT TREATED AS AN ERROR CONDITION BY THIS PROGRAM.
013120 Z010-END-RUN.
013130     DISPLAY 'FINAL TOTALS FOR JOB:'    UPON CRT AT 0915.
013140     DISPLAY WS-JOB-ID                  UPON CRT AT 0949.
013150     DISPLAY WS-REC-CTR ' PROPERTIES   =' UPON CRT AT 1125.
013160     CLOSE CF-REQUEST-FILE.
013170     CLOSE CF-SUMMARY-FILE.
013180     CLOSE CF-YEAR-FILE.
013190     STOP RUN.
